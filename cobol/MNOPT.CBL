000100******************************************************************
000200* MNOPT                                                           *
000300* PCCM NIGHT SCHEDULING SYSTEM - MOONLIGHTER ASSIGNMENT OPTIMIZER  *
000400*                                                                 *
000500* ASSIGNS FACULTY TO NIGHTS ACCORDING TO THE STRATEGY NAMED IN    *
000600* CTL-STRATEGY (BALANCED, COVERAGE OR SATISFACTION).  WORKS       *
000700* ENTIRELY AGAINST THE FACULTY AND NIGHT TABLES BUILT BY MNCAL    *
000800* AND MNLOAD - NO FILE I/O OF ITS OWN.  CALLED BY MNSCHED AFTER   *
000900* MNLOAD AND BEFORE THE REPORT STEP (MNRPT).                     *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    MNOPT.
001300 AUTHOR.        T J ABARA.
001400 INSTALLATION.  PCCM DIVISION - DECISION SUPPORT GROUP.
001500 DATE-WRITTEN.  04/09/1987.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
001800*     
001900* CHANGE LOG.                                                     CHG0000 
002000* ----------.                                                             
002100* DATE       PROGRAMMER       REQUEST   DESCRIPTION                       
002200* ---------  ---------------  --------  --------------------              
002300* 04/09/87   T ABARA          INIT      ORIGINAL RELEASE - A      CHG0001 
002400*                                       SINGLE 'FAIR SHARE'       CHG0001 
002500*                                       ASSIGNMENT PASS ONLY.     CHG0001 
002600* 02/11/89   T ABARA          SCR0133   ADDED THE BALANCED        CHG0002 
002700*                                       DEFICIT/PRIORITY SCORE -  CHG0002 
002800*                                       CHIEF HAD BEEN ASSIGNING  CHG0002 
002900*                                       NIGHTS BY HAND TO CATCH   CHG0002 
003000*                                       FAIRNESS THE OLD PASS     CHG0002 
003100*                                       MISSED.                   CHG0002 
003200* 08/30/91   R HOLLOWAY       SCR0177   ADDED THE COVERAGE-FIRST  CHG0003 
003300*                                       STRATEGY FOR MONTHS WHEN  CHG0003 
003400*                                       FILLING EVERY NIGHT       CHG0003 
003500*                                       COUNTS MORE THAN          CHG0003 
003600*                                       FAIRNESS DOES.            CHG0003 
003700* 06/14/93   J FENWICK        SCR0215   ADDED THE SATISFACTION    CHG0004 
003800*                                       ROUND-ROBIN STRATEGY.     CHG0004 
003900*                                       FACULTY VISIT ORDER IS A  CHG0004 
004000*                                       FIXED ASCENDING ROTATION, CHG0004 
004100*                                       NOT A SHUFFLE - THIS SHOP CHG0004 
004200*                                       WANTS THE SAME INPUT TO   CHG0004 
004300*                                       PRODUCE THE SAME SCHEDULE CHG0004 
004400*                                       EVERY TIME IT IS RERUN.   CHG0004 
004500* 11/08/98   T ABARA          Y2K-004   NO 2-DIGIT YEAR FIELDS IN CHG0005 
004600*                                       THIS PROGRAM - REVIEWED,  CHG0005 
004700*                                       NO CHANGE.                CHG0005 
004800* 03/02/01   M OSEI           SCR0277   STRATEGY NAME NOT ON THE  CHG0006 
004900*                                       APPROVED LIST IS NOW A    CHG0006 
005000*                                       HARD ERROR INSTEAD OF A   CHG0006 
005100*                                       SILENT NO-OP RUN.         CHG0006 
005200* 09/14/05   D PRATT          SCR0318   ADDED CTL-COVERAGE-RATE   CHG0007 
005300*                                       AND CTL-OVERALL-SATIS-    CHG0007 
005400*                                       FACTION TO CTL-PARMS, SEE CHG0007 
005500*                                       MNRPT/MNSCHED SCR0318.    CHG0007 
005600*     
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-3090.
006000 OBJECT-COMPUTER.   IBM-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS MNO-NUMERIC-CLASS IS "0" THRU "9"
006400     UPSI-0 ON STATUS IS MNO-TRACE-ON
006500            OFF STATUS IS MNO-TRACE-OFF.
006600*     
006700* MNOPT HAS NO FILE-CONTROL PARAGRAPH AT ALL - EVERY BYTE THIS
006800* PROGRAM WORKS WITH IS EITHER IN ITS OWN WORKING-STORAGE OR
006900* PASSED IN THROUGH THE LINKAGE SECTION.  THAT MAKES THIS THE
007000* SIMPLEST ENVIRONMENT DIVISION OF THE FIVE PROGRAMS, AND ALSO
007100* WHY A FAILURE IN MNOPT NEVER PRODUCES A FILE-STATUS MESSAGE -
007200* ONLY A STRATEGY-NAME OR TABLE-OVERFLOW MESSAGE.
007300*     
007400 DATA DIVISION.
007500 WORKING-STORAGE SECTION.
007600*     
007700* STANDALONE COUNTERS AND SUBSCRIPTS.  MOST OF THESE ARE REUSED
007800* ACROSS ALL THREE STRATEGIES RATHER THAN GIVEN SEPARATE NAMES
007900* PER STRATEGY, SINCE ONLY ONE OF 4100/4200/4300 EVER RUNS IN A
008000* GIVEN EXECUTION - CTL-STRATEGY IS FIXED FOR THE WHOLE RUN, SO
008100* THERE IS NO RISK OF ONE STRATEGY'S LOOP CLOBBERING ANOTHER'S
008200* SUBSCRIPT MID-USE.
008300 77  MNO-MAX-ROUNDS            PIC 9(03) COMP VALUE ZERO.
008400 77  MNO-ROUND-NBR             PIC 9(03) COMP VALUE ZERO.
008500 77  MNO-ACTIVE-CNT            PIC 9(03) COMP VALUE ZERO.
008600 77  MNO-SUB1                  PIC 9(03) COMP VALUE ZERO.
008700 77  MNO-SUB2                  PIC 9(03) COMP VALUE ZERO.
008800 77  MNO-REQ-IX                PIC 9(03) COMP VALUE ZERO.
008900 77  MNO-SLOT-CNT              PIC 9(03) COMP VALUE ZERO.
009000 77  MNO-KEY-NGT-IDX           PIC 9(03) COMP VALUE ZERO.
009100 77  MNO-KEY-FAC-IDX           PIC 9(03) COMP VALUE ZERO.
009200 77  MNO-KEY-SCORE             PIC S9(05) COMP VALUE ZERO.
009300 77  MNO-SHIFT-DONE-FLAG       PIC 9     VALUE ZERO.
009400     88  MNO-SHIFT-DONE               VALUE 1.
009500 77  MNO-FOUND-FLAG            PIC 9     VALUE ZERO.
009600     88  MNO-REQ-WAS-FOUND            VALUE 1.
009700 77  MNO-BEST-NGT-IDX          PIC 9(03) COMP VALUE ZERO.
009800 77  MNO-BEST-REQ-CNT          PIC 9(03) COMP VALUE ZERO.
009900*     
010000* REDEFINES 1 OF 3 - THE ONE-TIME NIGHT-PROCESSING ORDER USED BY
010100* BOTH BALANCED AND COVERAGE (HARDEST-TO-FILL NIGHT FIRST).  KEPT
010200* SEPARATE FROM NGT-TABLE ITSELF SO THE NIGHT TABLE STAYS IN
010300* CALENDAR ORDER FOR MNRPT.  THE SATISFACTION STRATEGY NEVER
010400* BUILDS THIS TABLE AT ALL - IT VISITS NIGHTS IN WHATEVER ORDER
010500* A GIVEN FACULTY MEMBER HAPPENED TO REQUEST THEM, SINCE THE
010600* ROUND-ROBIN'S FAIRNESS COMES FROM THE FACULTY VISIT ORDER,
010700* NOT THE NIGHT ORDER.
010800 01  MNO-NGT-ORDER-LIT.
010900     05  FILLER                PIC X(248) VALUE SPACES.
011000 01  MNO-NGT-ORDER-R REDEFINES MNO-NGT-ORDER-LIT.
011100     05  MNO-NGT-ORDER OCCURS 62 TIMES PIC 9(03) COMP.
011200*     
011300* REDEFINES 2 OF 3 - WITHIN-ONE-NIGHT REQUESTER RANKING, REBUILT
011400* FRESH FOR EVERY NIGHT PROCESSED (BALANCED/COVERAGE ONLY).  THE
011500* 240-BYTE WIDTH MATCHES NGT-REQUESTER'S OWN 60-TIMES PIC 9(03)
011600* COMP OCCURS CLAUSE ON THE NIGHT TABLE - A NIGHT CAN NEVER HAVE
011700* MORE REQUESTERS THAN THAT, SO THE RANK TABLE NEVER NEEDS TO
011800* BE ANY LARGER.
011900 01  MNO-RANK-LIT.
012000     05  FILLER                PIC X(240) VALUE SPACES.
012100 01  MNO-RANK-R REDEFINES MNO-RANK-LIT.
012200     05  MNO-RANK-FAC-IX OCCURS 60 TIMES PIC 9(03) COMP.
012300*     
012400* REDEFINES 3 OF 3 - SATISFACTION ROUND'S ACTIVE-FACULTY LIST,
012500* REBUILT AT THE START OF EVERY ROUND.  WIDTH MATCHES THE 60-
012600* ENTRY FAC-TABLE, SINCE IN THE WORST CASE EVERY FACULTY MEMBER
012700* ON FILE IS STILL BELOW THEIR DESIRED COUNT IN ANY GIVEN ROUND.
012800 01  MNO-ACTIVE-LIT.
012900     05  FILLER                PIC X(180) VALUE SPACES.
013000 01  MNO-ACTIVE-R REDEFINES MNO-ACTIVE-LIT.
013100     05  MNO-ACTIVE-FAC-IX OCCURS 60 TIMES PIC 9(03) COMP.
013200*     
013300 77  MNO-RANK-SCORE            PIC S9(05) COMP VALUE ZERO.
013400 77  MNO-RANK-CNT              PIC 9(03) COMP VALUE ZERO.
013500 77  MNO-SCORE-ARG-FAC-IX      PIC 9(03) COMP VALUE ZERO.
013600 77  MNO-SCORE-RESULT          PIC S9(05) COMP VALUE ZERO.
013700 77  MNO-DEFICIT               PIC S9(05) COMP VALUE ZERO.
013800 77  MNO-ROUND-STOP-FLAG       PIC 9     VALUE ZERO.
013900     88  MNO-NO-ACTIVE-FACULTY         VALUE 1.
014000 77  MNO-SCAN-DONE-FLAG        PIC 9     VALUE ZERO.
014100     88  MNO-SCAN-IS-DONE              VALUE 1.
014200*     
014300 LINKAGE SECTION.
014400*     
014500* CONTROL PARAMETERS, SAME HAND-COPIED LAYOUT AS THE OTHER FOUR
014600* PROGRAMS.  MNOPT READS CTL-STRATEGY TO PICK A PARAGRAPH IN
014700* 0000-MAIN-PROCESS AND CTL-COVERAGE-REQ TO BOUND 4130-ASSIGN-
014800* TOP-SLOTS AND 4351-CHECK-ONE-REQ-DATE.  IT NEVER WRITES ANY
014900* FIELD IN CTL-PARMS ITSELF - CTL-COVERAGE-RATE AND CTL-OVERALL-
015000* SATISFACTION ARE MNRPT'S OUTPUT, NOT MNOPT'S.
015100 01  CTL-PARMS.
015200     05  CTL-START-DATE       PIC X(10).
015300     05  CTL-END-DATE         PIC X(10).
015400     05  CTL-COVERAGE-REQ     PIC 9(02).
015500     05  CTL-STRATEGY         PIC X(12).
015600     05  CTL-TOTAL-NIGHTS     PIC 9(03) COMP.
015700     05  CTL-FACULTY-COUNT    PIC 9(03) COMP.
015800     05  CTL-BAD-PARMS-FLAG   PIC 9.
015900         88  CTL-PARMS-ARE-BAD        VALUE 1.
016000     05  CTL-COVERAGE-RATE    PIC 9(03)V9(01).
016100     05  CTL-OVERALL-SATISFACTION PIC 9(03)V9(01).
016200     05  FILLER               PIC X(05).
016300*     
016400* NIGHT TABLE - ARRIVES WITH NGT-REQUESTER ALREADY POPULATED BY
016500* MNLOAD.  MNOPT IS THE ONLY ONE OF THE FIVE PROGRAMS THAT
016600* WRITES TO NGT-ASSIGNED-CNT AND NGT-ASSIGNED - EVERY OTHER
016700* PROGRAM ONLY READS THEM.
016800 01  NGT-TABLE.
016900     05  NGT-ENTRY OCCURS 62 TIMES INDEXED BY NGT-IX.
017000         10  NGT-INDEX-FIELDS.
017100             15  NGT-DATE             PIC X(10).
017200         10  NGT-REST.
017300             15  NGT-REQ-COUNT        PIC 9(03) COMP.
017400             15  NGT-REQUESTER OCCURS 60 TIMES PIC 9(03) COMP.
017500             15  NGT-ASSIGNED-CNT     PIC 9(02) COMP.
017600             15  NGT-ASSIGNED  OCCURS 9 TIMES PIC 9(03) COMP.
017700         10  FILLER                   PIC X(04).
017800*     
017900* ONE ENTRY PER FACULTY MEMBER.  FAC-ASSIGNED AND FAC-ASG-DATE
018000* START THE RUN AT ZERO/SPACES (MNLOAD CLEARS FAC-ASSIGNED) AND
018100* ARE BUILT UP ENTIRELY BY WHICHEVER STRATEGY PARAGRAPH RUNS -
018200* THIS IS THE ONE TABLE THAT CARRIES THE ACTUAL SCHEDULE RESULT
018300* FORWARD TO MNRPT.
018400 01  FAC-TABLE.
018500     05  FAC-ENTRY OCCURS 60 TIMES INDEXED BY FAC-IX.
018600         10  FAC-INDEX-FIELDS.
018700             15  FAC-ID               PIC X(10).
018800             15  FAC-NAME             PIC X(25).
018900         10  FAC-REST.
019000             15  FAC-DESIRED          PIC 9(03) COMP.
019100             15  FAC-PRIORITY         PIC 9(01) COMP.
019200             15  FAC-REQ-COUNT        PIC 9(03) COMP.
019300             15  FAC-REQ-IN-PERIOD    PIC 9(03) COMP.
019400             15  FAC-REQ-DATE  OCCURS 31 TIMES PIC X(10).
019500             15  FAC-ASSIGNED         PIC 9(03) COMP.
019600             15  FAC-ASG-DATE  OCCURS 62 TIMES PIC X(10).
019700         10  FILLER                   PIC X(04).
019800*     
019900 PROCEDURE DIVISION USING CTL-PARMS, NGT-TABLE, FAC-TABLE.
020000*     
020100* STRATEGY NAME NOT ON THE APPROVED LIST IS A HARD ERROR          CHG0006 
020200* (SCR0277) - THE OLD 'FALL THROUGH WITH NO ASSIGNMENTS' RUN      CHG0006 
020300* USED TO SLIP PAST THE NIGHT SHIFT CHIEF UNNOTICED.              CHG0006 
020400* THE THREE STRATEGIES ARE MUTUALLY EXCLUSIVE AND NONE OF THEM
020500* CALL EACH OTHER - WHICHEVER BRANCH THE EVALUATE PICKS RUNS TO
020600* COMPLETION AND THEN FALLS STRAIGHT THROUGH TO GOBACK.  THERE
020700* IS NO COMBINED OR FALLBACK STRATEGY; IF THE CONTROL CARD
020800* NAMES ONE THAT IS NOT RECOGNIZED, THE RUN STOPS BEFORE A
020900* SINGLE ASSIGNMENT IS MADE.
021000 0000-MAIN-PROCESS.
021100     EVALUATE CTL-STRATEGY
021200         WHEN "BALANCED"
021300             PERFORM 4100-OPTIMIZE-BALANCED THRU 4100-EXIT
021400         WHEN "COVERAGE"
021500             PERFORM 4200-OPTIMIZE-COVERAGE THRU 4200-EXIT
021600         WHEN "SATISFACTION"
021700             PERFORM 4300-OPTIMIZE-SATISFACTION THRU 4300-EXIT
021800         WHEN OTHER
021900             DISPLAY "MNOPT0010-E UNKNOWN STRATEGY " CTL-STRATEGY
022000             DISPLAY "MNOPT0011-E RUN ABENDING - FIX THE CONTROL CARD"
022100             STOP RUN
022200     END-EVALUATE.
022300     GOBACK.
022400 0000-EXIT.
022500     EXIT.
022600*     
022700* 4000 SERIES - SHARED BY BALANCED AND COVERAGE.  BUILDS THE
022800* ONE-TIME HARDEST-TO-FILL-FIRST NIGHT ORDER BY A STABLE
022900* INSERTION SORT ON NGT-REQ-COUNT (ASCENDING, CALENDAR ORDER ON
023000* TIES).  NGT-TABLE ITSELF IS NEVER REORDERED.
023100 4000-BUILD-NIGHT-ORDER.
023200     PERFORM 4010-SEED-ONE-SLOT THRU 4010-EXIT
023300         VARYING MNO-SUB1 FROM 1 BY 1
023400         UNTIL MNO-SUB1 > CTL-TOTAL-NIGHTS.
023500     IF CTL-TOTAL-NIGHTS < 2
023600         GO TO 4000-EXIT
023700     END-IF.
023800     PERFORM 4020-INSERT-ONE-NIGHT THRU 4020-EXIT
023900         VARYING MNO-SUB1 FROM 2 BY 1
024000         UNTIL MNO-SUB1 > CTL-TOTAL-NIGHTS.
024100 4000-EXIT.
024200     EXIT.
024300*     
024400* SEEDS ONE SLOT OF THE ORDER TABLE WITH ITS OWN NIGHT INDEX
024500* BEFORE THE INSERTION SORT BEGINS - IDENTITY ORDER IN, SORTED
024600* ORDER OUT.
024700 4010-SEED-ONE-SLOT.
024800     MOVE MNO-SUB1 TO MNO-NGT-ORDER(MNO-SUB1).
024900 4010-EXIT.
025000     EXIT.
025100*     
025200* STANDARD INSERTION-SORT INNER STEP - LIFTS ONE NIGHT OUT OF
025300* THE ORDER TABLE AND SHIFTS EVERYTHING HARDER-TO-FILL THAN IT
025400* ONE SLOT TO THE RIGHT UNTIL IT FINDS ITS PROPER PLACE.
025500 4020-INSERT-ONE-NIGHT.
025600     MOVE MNO-NGT-ORDER(MNO-SUB1) TO MNO-KEY-NGT-IDX.
025700     MOVE MNO-SUB1 TO MNO-SUB2.
025800     MOVE ZERO TO MNO-SHIFT-DONE-FLAG.
025900     PERFORM 4021-SHIFT-ONE-SLOT THRU 4021-EXIT
026000         UNTIL MNO-SHIFT-DONE.
026100     MOVE MNO-KEY-NGT-IDX TO MNO-NGT-ORDER(MNO-SUB2).
026200 4020-EXIT.
026300     EXIT.
026400*     
026500* THE BOUNDS CHECK IS MADE BEFORE THE SUBSCRIPTED COMPARE ON
026600* PURPOSE - MNO-SUB2 CAN REACH 1, AND MNO-SUB2 - 1 WOULD THEN
026700* SUBSCRIPT THE TABLE AT ZERO.
026800 4021-SHIFT-ONE-SLOT.
026900     IF MNO-SUB2 < 2
027000         MOVE 1 TO MNO-SHIFT-DONE-FLAG
027100         GO TO 4021-EXIT
027200     END-IF.
027300     IF NGT-REQ-COUNT(MNO-NGT-ORDER(MNO-SUB2 - 1))
027400             <= NGT-REQ-COUNT(MNO-KEY-NGT-IDX)
027500         MOVE 1 TO MNO-SHIFT-DONE-FLAG
027600         GO TO 4021-EXIT
027700     END-IF.
027800     MOVE MNO-NGT-ORDER(MNO-SUB2 - 1) TO MNO-NGT-ORDER(MNO-SUB2).
027900     SUBTRACT 1 FROM MNO-SUB2.
028000 4021-EXIT.
028100     EXIT.
028200*     
028300* 4100 SERIES - THE ORIGINAL FAIRNESS PASS (SCR0133).  NIGHTS     CHG0002 
028400* ARE FILLED HARDEST-FIRST; WITHIN A NIGHT THE REQUESTER MOST     CHG0002 
028500* BEHIND ON THEIR DESIRED COUNT, WEIGHTED BY PRIORITY, WINS.      CHG0002 
028600 4100-OPTIMIZE-BALANCED.
028700     PERFORM 4000-BUILD-NIGHT-ORDER THRU 4000-EXIT.
028800     PERFORM 4110-PROCESS-ONE-NIGHT-BAL THRU 4110-EXIT
028900         VARYING MNO-SUB1 FROM 1 BY 1
029000         UNTIL MNO-SUB1 > CTL-TOTAL-NIGHTS.
029100 4100-EXIT.
029200     EXIT.
029300*     
029400* ONE NIGHT FROM THE HARDEST-FIRST ORDER.  A NIGHT NOBODY
029500* REQUESTED IS SKIPPED OUTRIGHT RATHER THAN LEFT UNCOVERED BY
029600* DESIGN - THIS PROGRAM NEVER ASSIGNS A FACULTY MEMBER TO A
029700* NIGHT THEY DID NOT REQUEST, EVEN UNDER THE COVERAGE STRATEGY.
029800 4110-PROCESS-ONE-NIGHT-BAL.
029900     MOVE MNO-NGT-ORDER(MNO-SUB1) TO MNO-KEY-NGT-IDX.
030000     SET NGT-IX TO MNO-KEY-NGT-IDX.
030100     IF NGT-REQ-COUNT(NGT-IX) = 0
030200         GO TO 4110-EXIT
030300     END-IF.
030400     PERFORM 4120-RANK-REQUESTERS-BAL THRU 4120-EXIT.
030500     PERFORM 4130-ASSIGN-TOP-SLOTS THRU 4130-EXIT.
030600 4110-EXIT.
030700     EXIT.
030800*     
030900* STABLE DESCENDING SORT OF THE NIGHT'S REQUESTERS BY BALANCED
031000* SCORE.  A TIE KEEPS THE REQUESTER-LIST (INPUT FILE) ORDER.
031100 4120-RANK-REQUESTERS-BAL.
031200     MOVE NGT-REQ-COUNT(NGT-IX) TO MNO-RANK-CNT.
031300     PERFORM 4121-SEED-ONE-RANK-SLOT THRU 4121-EXIT
031400         VARYING MNO-SUB2 FROM 1 BY 1 UNTIL MNO-SUB2 > MNO-RANK-CNT.
031500     IF MNO-RANK-CNT < 2
031600         GO TO 4120-EXIT
031700     END-IF.
031800     PERFORM 4122-INSERT-ONE-BAL-RANK THRU 4122-EXIT
031900         VARYING MNO-SUB1 FROM 2 BY 1 UNTIL MNO-SUB1 > MNO-RANK-CNT.
032000 4120-EXIT.
032100     EXIT.
032200*     
032300* SEEDS ONE RANK-TABLE SLOT FROM THE NIGHT'S REQUESTER LIST -
032400* SHARED BY BOTH 4120 (BALANCED) AND 4220 (COVERAGE) SINCE THE
032500* SEEDING STEP ITSELF DOES NOT DEPEND ON THE SCORING FORMULA.
032600 4121-SEED-ONE-RANK-SLOT.
032700     MOVE NGT-REQUESTER(NGT-IX, MNO-SUB2) TO MNO-RANK-FAC-IX(MNO-SUB2).
032800 4121-EXIT.
032900     EXIT.
033000*     
033100 4122-INSERT-ONE-BAL-RANK.
033200     MOVE MNO-RANK-FAC-IX(MNO-SUB1) TO MNO-KEY-FAC-IDX.
033300     MOVE MNO-KEY-FAC-IDX TO MNO-SCORE-ARG-FAC-IX.
033400     PERFORM 4125-COMPUTE-BALANCED-SCORE THRU 4125-EXIT.
033500     MOVE MNO-SCORE-RESULT TO MNO-KEY-SCORE.
033600     MOVE MNO-SUB1 TO MNO-SUB2.
033700     MOVE ZERO TO MNO-SHIFT-DONE-FLAG.
033800     PERFORM 4123-SHIFT-ONE-BAL-RANK THRU 4123-EXIT
033900         UNTIL MNO-SHIFT-DONE.
034000     MOVE MNO-KEY-FAC-IDX TO MNO-RANK-FAC-IX(MNO-SUB2).
034100 4122-EXIT.
034200     EXIT.
034300*     
034400* DESCENDING/STABLE - A SLOT SHIFTS RIGHT ONLY WHEN ITS SCORE IS
034500* STRICTLY LOWER THAN THE KEY'S, SO EQUAL SCORES KEEP THEIR
034600* ORIGINAL RELATIVE ORDER.
034700 4123-SHIFT-ONE-BAL-RANK.
034800     IF MNO-SUB2 < 2
034900         MOVE 1 TO MNO-SHIFT-DONE-FLAG
035000         GO TO 4123-EXIT
035100     END-IF.
035200     MOVE MNO-RANK-FAC-IX(MNO-SUB2 - 1) TO MNO-SCORE-ARG-FAC-IX.
035300     PERFORM 4125-COMPUTE-BALANCED-SCORE THRU 4125-EXIT.
035400     IF MNO-SCORE-RESULT >= MNO-KEY-SCORE
035500         MOVE 1 TO MNO-SHIFT-DONE-FLAG
035600         GO TO 4123-EXIT
035700     END-IF.
035800     MOVE MNO-RANK-FAC-IX(MNO-SUB2 - 1) TO MNO-RANK-FAC-IX(MNO-SUB2).
035900     SUBTRACT 1 FROM MNO-SUB2.
036000 4123-EXIT.
036100     EXIT.
036200*     
036300* SCORE = (DESIRED - ASSIGNED-SO-FAR) * 10 + (4 - PRIORITY) * 10.
036400* HIGHER SCORE WINS.  A FACULTY MEMBER FARTHER BEHIND ON THEIR
036500* DESIRED COUNT SCORES HIGHER, AND AMONG EQUALLY-BEHIND FACULTY
036600* A LOWER PRIORITY NUMBER (1 = HIGHEST PRIORITY ON THE REQUEST
036700* FORM) SCORES HIGHER - THE (4 - PRIORITY) FLIP IS WHAT MAKES
036800* PRIORITY 1 OUTWEIGH PRIORITY 3 RATHER THAN THE OTHER WAY
036900* AROUND.  BOTH TERMS ARE WEIGHTED BY 10 SO A ONE-POINT DEFICIT
037000* DIFFERENCE AND A ONE-LEVEL PRIORITY DIFFERENCE CARRY EQUAL
037100* WEIGHT IN THE FINAL SCORE - THIS WAS A DELIBERATE 50/50 SPLIT
037200* FROM SCR0133, NOT AN ARBITRARY CONSTANT.
037300 4125-COMPUTE-BALANCED-SCORE.
037400     SET FAC-IX TO MNO-SCORE-ARG-FAC-IX.
037500     COMPUTE MNO-DEFICIT = FAC-DESIRED(FAC-IX) - FAC-ASSIGNED(FAC-IX).
037600     COMPUTE MNO-SCORE-RESULT =
037700             (MNO-DEFICIT * 10) + ((4 - FAC-PRIORITY(FAC-IX)) * 10).
037800 4125-EXIT.
037900     EXIT.
038000*     
038100* ASSIGNS THE FIRST CTL-COVERAGE-REQ NAMES OFF THE CURRENT RANK   CHG0002 
038200* TABLE - SHARED BY BALANCED AND COVERAGE, WHICH DIFFER ONLY IN   CHG0003 
038300* HOW THE RANK TABLE WAS ORDERED.                                 CHG0003 
038400 4130-ASSIGN-TOP-SLOTS.
038500     MOVE ZERO TO MNO-SLOT-CNT.
038600     PERFORM 4131-ASSIGN-ONE-SLOT THRU 4131-EXIT
038700         VARYING MNO-SUB1 FROM 1 BY 1
038800         UNTIL MNO-SUB1 > MNO-RANK-CNT
038900            OR MNO-SLOT-CNT >= CTL-COVERAGE-REQ.
039000 4130-EXIT.
039100     EXIT.
039200*     
039300* ONE CANDIDATE OFF THE RANK TABLE, TOP TO BOTTOM, UNTIL EITHER
039400* THE NIGHT REACHES CTL-COVERAGE-REQ ASSIGNED OR THE RANK TABLE
039500* RUNS OUT.  THE NGT-ASSIGNED-CNT AND FAC-ASSIGNED CEILING
039600* CHECKS EXIST ONLY AS A BELT-AND-SUSPENDERS GUARD - NEITHER
039700* SHOULD EVER ACTUALLY FIRE GIVEN THE TABLE SIZES THIS SHOP
039800* RUNS, BUT A SILENT SUBSCRIPT OVERRUN WOULD BE WORSE THAN A
039900* DISPLAYED WARNING THAT NEVER PRINTS.
040000 4131-ASSIGN-ONE-SLOT.
040100     IF NGT-ASSIGNED-CNT(NGT-IX) >= 9
040200         DISPLAY "MNOPT0020-E NIGHT " NGT-DATE(NGT-IX)
040300             " HAS OVER 9 ASSIGNED - RAISE NGT-ASSIGNED LIMIT"
040400         GO TO 4131-EXIT
040500     END-IF.
040600     MOVE MNO-RANK-FAC-IX(MNO-SUB1) TO MNO-KEY-FAC-IDX.
040700     SET FAC-IX TO MNO-KEY-FAC-IDX.
040800     IF FAC-ASSIGNED(FAC-IX) >= 62
040900         GO TO 4131-EXIT
041000     END-IF.
041100     ADD 1 TO FAC-ASSIGNED(FAC-IX).
041200     MOVE NGT-DATE(NGT-IX) TO FAC-ASG-DATE(FAC-IX, FAC-ASSIGNED(FAC-IX)).
041300     ADD 1 TO NGT-ASSIGNED-CNT(NGT-IX).
041400     SET NGT-ASSIGNED(NGT-IX, NGT-ASSIGNED-CNT(NGT-IX)) TO FAC-IX.
041500     ADD 1 TO MNO-SLOT-CNT.
041600 4131-EXIT.
041700     EXIT.
041800*     
041900* 4200 SERIES - COVERAGE-FIRST STRATEGY (SCR0177).  SAME NIGHT    CHG0003 
042000* ORDER AS BALANCED, BUT RANKS REQUESTERS BY HOW FAR UNDER THEIR  CHG0003 
042100* DESIRED COUNT THEY ARE, NOT BY PRIORITY.                        CHG0003 
042200 4200-OPTIMIZE-COVERAGE.
042300     PERFORM 4000-BUILD-NIGHT-ORDER THRU 4000-EXIT.
042400     PERFORM 4210-PROCESS-ONE-NIGHT-COV THRU 4210-EXIT
042500         VARYING MNO-SUB1 FROM 1 BY 1
042600         UNTIL MNO-SUB1 > CTL-TOTAL-NIGHTS.
042700 4200-EXIT.
042800     EXIT.
042900*     
043000* IDENTICAL SHAPE TO 4110 - ONLY THE RANKING PARAGRAPH IT CALLS
043100* DIFFERS (4220 INSTEAD OF 4120).  KEPT AS ITS OWN PARAGRAPH
043200* RATHER THAN PARAMETERIZING 4110 BECAUSE THIS SHOP DOES NOT
043300* PASS PARAGRAPH NAMES AS DATA.
043400 4210-PROCESS-ONE-NIGHT-COV.
043500     MOVE MNO-NGT-ORDER(MNO-SUB1) TO MNO-KEY-NGT-IDX.
043600     SET NGT-IX TO MNO-KEY-NGT-IDX.
043700     IF NGT-REQ-COUNT(NGT-IX) = 0
043800         GO TO 4210-EXIT
043900     END-IF.
044000     PERFORM 4220-RANK-REQUESTERS-COV THRU 4220-EXIT.
044100     PERFORM 4130-ASSIGN-TOP-SLOTS THRU 4130-EXIT.
044200 4210-EXIT.
044300     EXIT.
044400*     
044500* STABLE ASCENDING SORT OF THE NIGHT'S REQUESTERS BY
044600* ASSIGNED-SO-FAR MINUS DESIRED - MOST UNDER-TARGET FIRST.
044700 4220-RANK-REQUESTERS-COV.
044800     MOVE NGT-REQ-COUNT(NGT-IX) TO MNO-RANK-CNT.
044900     PERFORM 4121-SEED-ONE-RANK-SLOT THRU 4121-EXIT
045000         VARYING MNO-SUB2 FROM 1 BY 1 UNTIL MNO-SUB2 > MNO-RANK-CNT.
045100     IF MNO-RANK-CNT < 2
045200         GO TO 4220-EXIT
045300     END-IF.
045400     PERFORM 4222-INSERT-ONE-COV-RANK THRU 4222-EXIT
045500         VARYING MNO-SUB1 FROM 2 BY 1 UNTIL MNO-SUB1 > MNO-RANK-CNT.
045600 4220-EXIT.
045700     EXIT.
045800*     
045900* SAME INSERTION-SORT SHAPE AS 4122, SCORED BY 4225 INSTEAD OF
046000* 4125 AND SORTED ASCENDING INSTEAD OF DESCENDING.
046100 4222-INSERT-ONE-COV-RANK.
046200     MOVE MNO-RANK-FAC-IX(MNO-SUB1) TO MNO-KEY-FAC-IDX.
046300     MOVE MNO-KEY-FAC-IDX TO MNO-SCORE-ARG-FAC-IX.
046400     PERFORM 4225-COMPUTE-COVERAGE-KEY THRU 4225-EXIT.
046500     MOVE MNO-SCORE-RESULT TO MNO-KEY-SCORE.
046600     MOVE MNO-SUB1 TO MNO-SUB2.
046700     MOVE ZERO TO MNO-SHIFT-DONE-FLAG.
046800     PERFORM 4223-SHIFT-ONE-COV-RANK THRU 4223-EXIT
046900         UNTIL MNO-SHIFT-DONE.
047000     MOVE MNO-KEY-FAC-IDX TO MNO-RANK-FAC-IX(MNO-SUB2).
047100 4222-EXIT.
047200     EXIT.
047300*     
047400 4223-SHIFT-ONE-COV-RANK.
047500     IF MNO-SUB2 < 2
047600         MOVE 1 TO MNO-SHIFT-DONE-FLAG
047700         GO TO 4223-EXIT
047800     END-IF.
047900     MOVE MNO-RANK-FAC-IX(MNO-SUB2 - 1) TO MNO-SCORE-ARG-FAC-IX.
048000     PERFORM 4225-COMPUTE-COVERAGE-KEY THRU 4225-EXIT.
048100     IF MNO-SCORE-RESULT <= MNO-KEY-SCORE
048200         MOVE 1 TO MNO-SHIFT-DONE-FLAG
048300         GO TO 4223-EXIT
048400     END-IF.
048500     MOVE MNO-RANK-FAC-IX(MNO-SUB2 - 1) TO MNO-RANK-FAC-IX(MNO-SUB2).
048600     SUBTRACT 1 FROM MNO-SUB2.
048700 4223-EXIT.
048800     EXIT.
048900*     
049000* RANK KEY = ASSIGNED-SO-FAR MINUS DESIRED.  LOWER (MORE
049100* NEGATIVE) WINS, SINCE IT MEANS THE FACULTY MEMBER IS FARTHER
049200* UNDER THEIR DESIRED COUNT.  PRIORITY IS NOT A FACTOR AT ALL IN
049300* THIS FORMULA - THE COVERAGE STRATEGY'S WHOLE POINT IS TO FILL
049400* EVERY NIGHT AS EVENLY AS POSSIBLE, SO SCR0177 DELIBERATELY
049500* LEFT PRIORITY OUT OF IT RATHER THAN RISK A HIGH-PRIORITY
049600* FACULTY MEMBER CROWDING OUT COVERAGE ON A HARD-TO-FILL NIGHT.
049700 4225-COMPUTE-COVERAGE-KEY.
049800     SET FAC-IX TO MNO-SCORE-ARG-FAC-IX.
049900     COMPUTE MNO-SCORE-RESULT =
050000             FAC-ASSIGNED(FAC-IX) - FAC-DESIRED(FAC-IX).
050100 4225-EXIT.
050200     EXIT.
050300*     
050400* 4300 SERIES - SATISFACTION ROUND-ROBIN (SCR0215).  EACH ROUND   CHG0004 
050500* EVERY FACULTY STILL BELOW THEIR DESIRED COUNT CLAIMS THEIR      CHG0004 
050600* LEAST-CONTESTED OPEN REQUESTED NIGHT.  THE VISIT ORDER IS THE   CHG0004 
050700* FIXED ASCENDING FAC-TABLE INDEX, NOT A RANDOM SHUFFLE, SO A     CHG0004 
050800* RERUN OF THE SAME INPUT ALWAYS PRODUCES THE SAME SCHEDULE.      CHG0004 
050900* A FACULTY'S REQUEST SET IS NOT REDUCED WHEN A NIGHT IS          CHG0004 
051000* CLAIMED, SO A NIGHT WITH OPEN SLOTS MAY BE RE-CLAIMED BY THE    CHG0004 
051100* SAME FACULTY IN A LATER ROUND - THIS MATCHES THE ORIGINAL       CHG0004 
051200* SET-BASED REQUEST LOGIC AND IS NOT TREATED AS A DEFECT.         CHG0004 
051300 4300-OPTIMIZE-SATISFACTION.
051400     PERFORM 4310-COMPUTE-MAX-ROUNDS THRU 4310-EXIT.
051500     IF MNO-MAX-ROUNDS = 0
051600         GO TO 4300-EXIT
051700     END-IF.
051800     MOVE ZERO TO MNO-ROUND-NBR.
051900     MOVE ZERO TO MNO-ROUND-STOP-FLAG.
052000     PERFORM 4320-RUN-ONE-ROUND THRU 4320-EXIT
052100         UNTIL MNO-NO-ACTIVE-FACULTY OR MNO-ROUND-NBR >= MNO-MAX-ROUNDS.
052200 4300-EXIT.
052300     EXIT.
052400*     
052500* CAPS THE NUMBER OF SATISFACTION ROUNDS AT THE LARGEST SINGLE
052600* FAC-DESIRED VALUE ON FILE, SINCE NO FACULTY MEMBER CAN EVER
052700* NEED MORE ROUNDS THAN THEIR OWN DESIRED-NIGHTS COUNT TO BE
052800* FULLY SATISFIED - THIS BOUNDS THE 4320 LOOP WITHOUT NEEDING A
052900* SEPARATE RUNAWAY-LOOP COUNTER.
053000 4310-COMPUTE-MAX-ROUNDS.
053100     MOVE ZERO TO MNO-MAX-ROUNDS.
053200     PERFORM 4311-CHECK-ONE-FAC-DESIRED THRU 4311-EXIT
053300         VARYING FAC-IX FROM 1 BY 1 UNTIL FAC-IX > CTL-FACULTY-COUNT.
053400 4310-EXIT.
053500     EXIT.
053600*     
053700* KEEPS THE RUNNING HIGH-WATER MARK ACROSS ALL 60 FACULTY SLOTS.
053800 4311-CHECK-ONE-FAC-DESIRED.
053900     IF FAC-DESIRED(FAC-IX) > MNO-MAX-ROUNDS
054000         MOVE FAC-DESIRED(FAC-IX) TO MNO-MAX-ROUNDS
054100     END-IF.
054200 4311-EXIT.
054300     EXIT.
054400*     
054500* ONE ROUND OF THE ROUND-ROBIN.  A ROUND WITH NO ACTIVE FACULTY
054600* LEFT (EVERYONE HAS ALREADY REACHED THEIR DESIRED COUNT, OR
054700* COULD NOT FIND AN OPEN NIGHT) STOPS THE WHOLE STRATEGY EARLY,
054800* WHICH IS WHY 4300'S PERFORM UNTIL TESTS BOTH MNO-NO-ACTIVE-
054900* FACULTY AND THE ROUND-NUMBER CEILING.
055000 4320-RUN-ONE-ROUND.
055100     ADD 1 TO MNO-ROUND-NBR.
055200     PERFORM 4330-BUILD-ACTIVE-LIST THRU 4330-EXIT.
055300     IF MNO-ACTIVE-CNT = 0
055400         MOVE 1 TO MNO-ROUND-STOP-FLAG
055500         GO TO 4320-EXIT
055600     END-IF.
055700     PERFORM 4340-VISIT-ONE-FACULTY THRU 4340-EXIT
055800         VARYING MNO-SUB1 FROM 1 BY 1 UNTIL MNO-SUB1 > MNO-ACTIVE-CNT.
055900 4320-EXIT.
056000     EXIT.
056100*     
056200* REBUILT FROM SCRATCH EVERY ROUND RATHER THAN MAINTAINED
056300* INCREMENTALLY, SINCE A FACULTY MEMBER WHO REACHES THEIR
056400* DESIRED COUNT MID-ROUND MUST DROP OUT OF THE VERY NEXT ROUND,
056500* NOT THE CURRENT ONE - A FRESH SCAN AT THE TOP OF EACH ROUND IS
056600* THE SIMPLEST WAY TO GET THAT TIMING RIGHT.
056700 4330-BUILD-ACTIVE-LIST.
056800     MOVE ZERO TO MNO-ACTIVE-CNT.
056900     PERFORM 4331-CHECK-ONE-FAC-ACTIVE THRU 4331-EXIT
057000         VARYING FAC-IX FROM 1 BY 1 UNTIL FAC-IX > CTL-FACULTY-COUNT.
057100 4330-EXIT.
057200     EXIT.
057300*     
057400* ONE FACULTY SLOT - STILL ACTIVE IF ASSIGNED-SO-FAR IS STRICTLY
057500* LESS THAN DESIRED.
057600 4331-CHECK-ONE-FAC-ACTIVE.
057700     IF FAC-ASSIGNED(FAC-IX) < FAC-DESIRED(FAC-IX)
057800         ADD 1 TO MNO-ACTIVE-CNT
057900         SET MNO-ACTIVE-FAC-IX(MNO-ACTIVE-CNT) TO FAC-IX
058000     END-IF.
058100 4331-EXIT.
058200     EXIT.
058300*     
058400* ONE ACTIVE FACULTY MEMBER'S TURN IN THE ROTATION.  999 IS AN
058500* ARBITRARY SENTINEL HIGHER THAN ANY REAL REQUESTER COUNT CAN
058600* REACH (NGT-REQ-COUNT IS CAPPED AT 60 BY NGT-REQUESTER'S OWN
058700* OCCURS CLAUSE), SO THE FIRST OPEN REQUESTED NIGHT FOUND IN
058800* 4350 ALWAYS BEATS IT ON THE FIRST COMPARE.
058900 4340-VISIT-ONE-FACULTY.
059000     SET FAC-IX TO MNO-ACTIVE-FAC-IX(MNO-SUB1).
059100     MOVE 999 TO MNO-BEST-REQ-CNT.
059200     MOVE ZERO TO MNO-BEST-NGT-IDX.
059300     MOVE ZERO TO MNO-FOUND-FLAG.
059400     PERFORM 4350-FIND-BEST-NIGHT-FOR-FAC THRU 4350-EXIT.
059500     IF MNO-REQ-WAS-FOUND
059600         PERFORM 4360-CLAIM-BEST-NIGHT THRU 4360-EXIT
059700     END-IF.
059800 4340-EXIT.
059900     EXIT.
060000*     
060100* FINDS, AMONG THE FACULTY'S REQUESTED NIGHTS, THE OPEN NIGHT
060200* (ASSIGNED COUNT BELOW THE COVERAGE REQUIREMENT) WITH THE FEWEST
060300* TOTAL REQUESTERS.  A TIE KEEPS THE FACULTY'S OWN REQUEST-LIST
060400* ORDER, SINCE MNO-BEST-REQ-CNT ONLY CHANGES ON A STRICTLY LOWER
060500* COUNT.
060600 4350-FIND-BEST-NIGHT-FOR-FAC.
060700     PERFORM 4351-CHECK-ONE-REQ-DATE THRU 4351-EXIT
060800         VARYING MNO-REQ-IX FROM 1 BY 1
060900         UNTIL MNO-REQ-IX > FAC-REQ-COUNT(FAC-IX).
061000     IF MNO-BEST-NGT-IDX > 0
061100         MOVE 1 TO MNO-FOUND-FLAG
061200     END-IF.
061300 4350-EXIT.
061400     EXIT.
061500*     
061600* ONE REQUESTED DATE OFF THE FACULTY'S OWN FAC-REQ-DATE LIST -
061700* TRANSLATES IT TO A NIGHT-TABLE INDEX VIA THE LINEAR SCAN IN
061800* 4352, THEN CHECKS WHETHER THAT NIGHT STILL HAS ROOM UNDER
061900* CTL-COVERAGE-REQ AND, IF SO, WHETHER IT BEATS THE BEST
062000* CANDIDATE SEEN SO FAR THIS VISIT.
062100 4351-CHECK-ONE-REQ-DATE.
062200     SET NGT-IX TO 1.
062300     MOVE ZERO TO MNO-SCAN-DONE-FLAG.
062400     PERFORM 4352-NIGHT-SCAN-STEP-SAT THRU 4352-EXIT
062500         UNTIL MNO-SCAN-IS-DONE OR NGT-IX > CTL-TOTAL-NIGHTS.
062600     IF NGT-IX > CTL-TOTAL-NIGHTS
062700         GO TO 4351-EXIT
062800     END-IF.
062900     IF NGT-ASSIGNED-CNT(NGT-IX) >= CTL-COVERAGE-REQ
063000         GO TO 4351-EXIT
063100     END-IF.
063200     IF NGT-REQ-COUNT(NGT-IX) < MNO-BEST-REQ-CNT
063300         MOVE NGT-REQ-COUNT(NGT-IX) TO MNO-BEST-REQ-CNT
063400         MOVE NGT-IX TO MNO-BEST-NGT-IDX
063500     END-IF.
063600 4351-EXIT.
063700     EXIT.
063800*     
063900* ONLY DATES THAT MATCH A NIGHT-TABLE ENTRY CAN BE CLAIMED, SO A
064000* REQUESTED DATE OUTSIDE THE SCHEDULING PERIOD SIMPLY NEVER
064100* MATCHES HERE AND IS SKIPPED, PER THE LOADER'S OWN RULE.
064200 4352-NIGHT-SCAN-STEP-SAT.
064300     IF NGT-IX > CTL-TOTAL-NIGHTS
064400         MOVE 1 TO MNO-SCAN-DONE-FLAG
064500         GO TO 4352-EXIT
064600     END-IF.
064700     IF NGT-DATE(NGT-IX) = FAC-REQ-DATE(FAC-IX, MNO-REQ-IX)
064800         MOVE 1 TO MNO-SCAN-DONE-FLAG
064900         GO TO 4352-EXIT
065000     END-IF.
065100     SET NGT-IX UP BY 1.
065200 4352-EXIT.
065300     EXIT.
065400*     
065500* RECORDS THE CLAIM FOUND BY 4350 - MIRRORS 4131'S ASSIGNMENT
065600* LOGIC EXACTLY, BUT THERE IS ONLY EVER ONE CANDIDATE NIGHT HERE
065700* RATHER THAN A WHOLE RANK TABLE TO WALK.
065800 4360-CLAIM-BEST-NIGHT.
065900     SET NGT-IX TO MNO-BEST-NGT-IDX.
066000     IF NGT-ASSIGNED-CNT(NGT-IX) >= 9 OR FAC-ASSIGNED(FAC-IX) >= 62
066100         GO TO 4360-EXIT
066200     END-IF.
066300     ADD 1 TO FAC-ASSIGNED(FAC-IX).
066400     MOVE NGT-DATE(NGT-IX) TO FAC-ASG-DATE(FAC-IX, FAC-ASSIGNED(FAC-IX)).
066500     ADD 1 TO NGT-ASSIGNED-CNT(NGT-IX).
066600     SET NGT-ASSIGNED(NGT-IX, NGT-ASSIGNED-CNT(NGT-IX)) TO FAC-IX.
066700 4360-EXIT.
066800     EXIT.
