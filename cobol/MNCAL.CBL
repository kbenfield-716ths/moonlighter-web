000100******************************************************************
000200* MNCAL                                                           *
000300* PCCM NIGHT SCHEDULING SYSTEM - CALENDAR PERIOD BUILDER          *
000400*                                                                 *
000500* BUILDS THE ORDERED LIST OF CALENDAR NIGHTS FOR ONE MOONLIGHTER  *
000600* SCHEDULING PERIOD (START-DATE THRU END-DATE, BOTH INCLUSIVE)    *
000700* AND LOADS THE NIGHT TABLE PASSED BY THE CALLING PROGRAM.        *
000800* CALLED BY MNSCHED BEFORE MNLOAD IS INVOKED.                     *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    MNCAL.
001200 AUTHOR.        R L HOLLOWAY.
001300 INSTALLATION.  PCCM DIVISION - DECISION SUPPORT GROUP.
001400 DATE-WRITTEN.  03/11/1987.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
001700*     
001800* CHANGE LOG.                                                     CHG0000 
001900* ----------.                                                             
002000* DATE       PROGRAMMER       REQUEST   DESCRIPTION                       
002100* ---------  ---------------  --------  --------------------              
002200* 03/11/87   R HOLLOWAY       INIT      ORIGINAL CALENDAR-NIGHT   CHG0001 
002300*                                       BUILDER, MOD-4 LEAP TEST. CHG0001 
002400* 09/22/88   R HOLLOWAY       SCR0114   RAISED NIGHT TABLE LIMIT  CHG0002 
002500*                                       FROM 31 TO 62 FOR TWO-    CHG0002 
002600*                                       MONTH SCHEDULING BLOCKS.  CHG0002 
002700* 05/02/91   J FENWICK        SCR0188   ADDED END-OF-MONTH ROLL-  CHG0003 
002800*                                       OVER BUG FIX (DAY 31 IN   CHG0003 
002900*                                       30-DAY MONTHS).           CHG0003 
003000* 01/14/94   J FENWICK        SCR0241   ADDED CONTROL-CARD DATE   CHG0004 
003100*                                       FORMAT VALIDATION.        CHG0004 
003200* 11/08/98   T ABARA          Y2K-004   REPLACED MOD-4 ONLY LEAP  CHG0005 
003300*                                       TEST WITH FULL GREGORIAN  CHG0005 
003400*                                       RULE (MOD-100/MOD-400)    CHG0005 
003500*                                       AHEAD OF CENTURY ROLL.    CHG0005 
003600* 02/19/99   T ABARA          Y2K-011   4-DIGIT YEAR THROUGHOUT,  CHG0006 
003700*                                       CONFIRMED NO 2-DIGIT YEAR CHG0006 
003800*                                       WINDOWING REMAINS.        CHG0006 
003900* 06/30/03   M OSEI           SCR0309   RAISED TABLE CAPACITY TO  CHG0007 
004000*                                       SUPPORT DOUBLE-COVERAGE   CHG0007 
004100*                                       NIGHTS (SEE MNT-NGT-TAB). CHG0007 
004200* 09/14/05   D PRATT          SCR0318   ADDED CTL-COVERAGE-RATE   CHG0008 
004300*                                       AND CTL-OVERALL-SATIS-    CHG0008 
004400*                                       FACTION TO CTL-PARMS SO   CHG0008 
004500*                                       MNSCHED CAN PRINT THE     CHG0008 
004600*                                       STRATEGY ADVISORY HINTS   CHG0008 
004700*                                       WITHOUT READING MNRPT'S   CHG0008 
004800*                                       OWN WORKING-STORAGE.      CHG0008 
004900*     
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-3090.
005300 OBJECT-COMPUTER.   IBM-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS MNC-DIGIT-CLASS   IS "0" THRU "9"
005700     CLASS MNC-DASH-CLASS    IS "-"
005800     UPSI-0 ON STATUS IS MNC-TRACE-ON
005900            OFF STATUS IS MNC-TRACE-OFF.
006000*     
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*     
006400* SWITCHES AND STANDALONE COUNTERS.
006500* MNC-MAX-NIGHTS CAPS THE NUMBER OF ENTRIES 2110-EMIT-ONE-NIGHT
006600* WILL WRITE INTO NGT-TABLE.  IT MUST TRACK THE OCCURS 62 LIMIT
006700* ON NGT-ENTRY BELOW IN LINKAGE - RAISED FROM 31 TO 62 UNDER
006800* SCR0114 WHEN THE DIVISION STARTED RUNNING TWO-MONTH BLOCKS.
006900 77  MNC-MAX-NIGHTS          PIC 9(03)  COMP VALUE 62.
007000 77  MNC-NIGHT-CNT           PIC 9(03)  COMP VALUE ZERO.
007100 77  MNC-DIV4                PIC 9(04)  COMP.
007200 77  MNC-REM4                PIC 9(04)  COMP.
007300 77  MNC-DIV100               PIC 9(04)  COMP.
007400 77  MNC-REM100               PIC 9(04)  COMP.
007500 77  MNC-DIV400               PIC 9(04)  COMP.
007600 77  MNC-REM400               PIC 9(04)  COMP.
007700 77  MNC-LEAP-YEAR-FLAG      PIC 9      VALUE ZERO.
007800     88  MNC-IS-LEAP-YEAR            VALUE 1.
007900     88  MNC-IS-NOT-LEAP-YEAR        VALUE 0.
008000 77  MNC-BAD-DATE-FLAG       PIC 9      VALUE ZERO.
008100     88  MNC-DATE-IS-BAD             VALUE 1.
008200*     
008300* THE DIV/REM PAIRS ABOVE (MNC-DIV4/REM4, DIV100/REM100,
008400* DIV400/REM400) EXIST SOLELY TO HOLD THE QUOTIENT AND REMAINDER
008500* OF THE THREE DIVIDE STATEMENTS IN 2210-DETERMINE-LEAP-YEAR.
008600* THE QUOTIENTS ARE NEVER EXAMINED - ONLY THE REMAINDERS DRIVE
008700* THE GREGORIAN TEST - BUT COBOL'S DIVIDE ... GIVING ... REMAINDER
008800* SYNTAX REQUIRES A RECEIVING FIELD FOR BOTH, SO ALL SIX ARE
008900* DECLARED COMP EVEN THOUGH ONLY THREE EVER GET READ.
009000*     
009100* REDEFINES 1 OF 3 - DAYS-PER-MONTH LOOKUP, THE SAME FIXED-
009200* LITERAL-REDEFINED-AS-A-TABLE IDIOM THIS SHOP HAS USED FOR ITS
009300* CALENDAR WORK SINCE THE EARLIEST BATCH DATE ROUTINES.
009400* FEBRUARY IS RESET TO 29 BY 2210-DETERMINE-LEAP-YEAR WHEN THE
009500* YEAR QUALIFIES.
009600 01  MNC-MONTH-LEN-LIT.
009700     05  FILLER             PIC X(24) VALUE "312831303130313130313031".
009800 01  MNC-MONTH-LEN-R REDEFINES MNC-MONTH-LEN-LIT.
009900     05  MNC-DAYS-IN-MONTH  PIC 99 OCCURS 12 TIMES.
010000*     
010100* REDEFINES 2 OF 3 - RUNNING WORK-DATE, ADVANCED ONE NIGHT AT A
010200* TIME BY 2200-INCREMENT-WORK-DATE.  THE DASH BYTES ARE NEVER
010300* TOUCHED AFTER THE INITIAL MOVE FROM CTL-START-DATE, SO THEY
010400* STAY INTACT THROUGHOUT THE BUILD.  NOTE - THESE SUBFIELDS MUST
010500* STAY DISPLAY USAGE (NOT COMP) BECAUSE THEY OVERLAY THE RAW
010600* CHARACTER BYTES OF THE DATE STRING.
010700 01  MNC-WORK-DATE            PIC X(10).
010800 01  MNC-WORK-DATE-R REDEFINES MNC-WORK-DATE.
010900     05  MNC-WD-YYYY          PIC 9(04).
011000     05  FILLER               PIC X(01).
011100     05  MNC-WD-MM            PIC 9(02).
011200     05  FILLER               PIC X(01).
011300     05  MNC-WD-DD            PIC 9(02).
011400*     
011500* REDEFINES 3 OF 3 - END-DATE BREAKDOWN, USED ONLY BY
011600* 2050-VALIDATE-ONE-DATE TO CONFIRM THE CONTROL CARD'S
011700* END-DATE IS A WELL-FORMED YYYY-MM-DD VALUE.
011800 01  MNC-END-DATE-WORK        PIC X(10).
011900 01  MNC-END-DATE-R REDEFINES MNC-END-DATE-WORK.
012000     05  MNC-ED-YYYY          PIC 9(04).
012100     05  FILLER               PIC X(01).
012200     05  MNC-ED-MM            PIC 9(02).
012300     05  FILLER               PIC X(01).
012400     05  MNC-ED-DD            PIC 9(02).
012500*     
012600 LINKAGE SECTION.
012700*     
012800* CONTROL PARAMETERS - SHARED, IDENTICAL LAYOUT, IN ALL FIVE
012900* MNxxxx PROGRAMS (NO COPYBOOK IN THIS SHOP - THE DIVISION HAS
013000* NEVER KEPT ONE FOR WORK AREAS LIKE THIS, SO NONE WAS ADDED
013100* HERE EITHER).
013200 01  CTL-PARMS.
013300     05  CTL-START-DATE       PIC X(10).
013400     05  CTL-END-DATE         PIC X(10).
013500     05  CTL-COVERAGE-REQ     PIC 9(02).
013600     05  CTL-STRATEGY         PIC X(12).
013700     05  CTL-TOTAL-NIGHTS     PIC 9(03) COMP.
013800     05  CTL-FACULTY-COUNT    PIC 9(03) COMP.
013900     05  CTL-BAD-PARMS-FLAG   PIC 9.
014000         88  CTL-PARMS-ARE-BAD        VALUE 1.
014100     05  CTL-COVERAGE-RATE    PIC 9(03)V9(01).
014200     05  CTL-OVERALL-SATISFACTION PIC 9(03)V9(01).
014300     05  FILLER               PIC X(05).
014400*     
014500* ONE ENTRY PER CALENDAR NIGHT IN THE PERIOD.
014600 01  NGT-TABLE.
014700     05  NGT-ENTRY OCCURS 62 TIMES INDEXED BY NGT-IX.
014800         10  NGT-INDEX-FIELDS.
014900             15  NGT-DATE             PIC X(10).
015000         10  NGT-REST.
015100             15  NGT-REQ-COUNT        PIC 9(03) COMP.
015200             15  NGT-REQUESTER OCCURS 60 TIMES PIC 9(03) COMP.
015300             15  NGT-ASSIGNED-CNT     PIC 9(02) COMP.
015400             15  NGT-ASSIGNED  OCCURS 9 TIMES PIC 9(03) COMP.
015500         10  FILLER                   PIC X(04).
015600*     
015700 PROCEDURE DIVISION USING CTL-PARMS, NGT-TABLE.
015800*     
015900* 0000 SERIES - THE ENTIRE PROGRAM.  MNCAL DOES EXACTLY TWO
016000* THINGS AND STOPS: VALIDATE THE TWO CONTROL-CARD DATES, THEN
016100* WALK THEM NIGHT BY NIGHT INTO NGT-TABLE.  THERE IS NO FILE
016200* I/O IN THIS PROGRAM AT ALL - EVERYTHING MNCAL TOUCHES ARRIVES
016300* AND LEAVES THROUGH THE LINKAGE SECTION, WHICH IS WHY THE
016400* ENVIRONMENT DIVISION'S FILE-CONTROL PARAGRAPH (SEE MNSCHED)
016500* DOES NOT EVEN APPEAR HERE.  A BAD CONTROL CARD ABENDS THIS
016600* PROGRAM DIRECTLY RATHER THAN RETURNING A BAD STATUS TO
016700* MNSCHED, ON THE THEORY THAT A BAD CALENDAR PERIOD IS AN
016800* OPERATOR MISTAKE THAT SHOULD STOP THE RUN COLD, NOT BE
016900* SILENTLY TOLERATED DOWNSTREAM.
017000 0000-MAIN-PROCESS.
017100     MOVE ZERO TO CTL-BAD-PARMS-FLAG.
017200     PERFORM 2000-VALIDATE-PARMS THRU 2000-EXIT.
017300     IF CTL-PARMS-ARE-BAD
017400         DISPLAY "MNCAL0010-E INVALID DATE IN CONTROL CARD, RUN ABENDING"
017500         STOP RUN
017600     END-IF.
017700     PERFORM 2100-BUILD-PERIOD THRU 2100-EXIT.
017800     IF MNC-TRACE-ON
017900         DISPLAY "MNCAL0090-I PERIOD BUILT - " CTL-TOTAL-NIGHTS
018000                 " NIGHTS, " CTL-START-DATE " THRU " CTL-END-DATE
018100     END-IF.
018200     GOBACK.
018300 0000-EXIT.
018400     EXIT.
018500*     
018600* 2000 SERIES - VALIDATES THE TWO CONTROL-CARD DATES.  ADDED      CHG0004 
018700* 01/14/94 (SCR0241) AFTER A BAD CONTROL CARD RAN A ZERO-NIGHT    CHG0004 
018800* PERIOD TO COMPLETION WITHOUT ANY WARNING.                       CHG0004 
018900* BOTH DATES ARE CHECKED FOR WELL-FORMED DIGITS AND DASH
019000* PLACEMENT, BUT ONLY THE START DATE IS RUN THROUGH THE MONTH/
019100* DAY RANGE TEST IN 2050 - THE END DATE GETS THAT SAME RANGE
019200* CHECK IMPLICITLY BECAUSE 2100-BUILD-PERIOD WILL SIMPLY NEVER
019300* REACH AN IMPOSSIBLE END DATE WHILE WALKING FORWARD FROM A
019400* VALID START DATE - THE LOOP IN THAT CASE RUNS UNTIL IT HITS
019500* THE MNC-MAX-NIGHTS ABEND INSTEAD, WHICH HAS PROVEN A RELIABLE
019600* ENOUGH SAFETY NET IN PRACTICE THAT NOBODY HAS ASKED FOR A
019700* SYMMETRIC RANGE CHECK ON THE END DATE SINCE 1994.
019800 2000-VALIDATE-PARMS.
019900     MOVE CTL-START-DATE TO MNC-WORK-DATE.
020000     PERFORM 2050-VALIDATE-ONE-DATE THRU 2050-EXIT.
020100     MOVE CTL-END-DATE TO MNC-END-DATE-WORK.
020200     IF MNC-ED-YYYY NOT NUMERIC OR MNC-ED-MM NOT NUMERIC
020300                                OR MNC-ED-DD NOT NUMERIC
020400         MOVE 1 TO MNC-BAD-DATE-FLAG
020500     END-IF.
020600     IF CTL-END-DATE(5:1) NOT = "-" OR CTL-END-DATE(8:1) NOT = "-"
020700         MOVE 1 TO MNC-BAD-DATE-FLAG
020800     END-IF.
020900     IF MNC-DATE-IS-BAD OR CTL-START-DATE > CTL-END-DATE
021000         MOVE 1 TO CTL-BAD-PARMS-FLAG
021100     END-IF.
021200 2000-EXIT.
021300     EXIT.
021400*     
021500* 2050 SERIES - CHECKS ONE YYYY-MM-DD STRING FOR NUMERIC DIGITS,
021600* DASH PLACEMENT AT POSITIONS 5 AND 8, AND A MONTH/DAY PAIR
021700* INSIDE THE OUTER BOUNDS OF 1-12 AND 1-31.  THIS PARAGRAPH
021800* DELIBERATELY DOES NOT CATCH FEBRUARY 30 OR APRIL 31 - A
021900* FULL PER-MONTH DAY-COUNT CHECK WOULD REQUIRE THE SAME
022000* DAYS-IN-MONTH TABLE THAT 2200-INCREMENT-WORK-DATE USES, AND
022100* THE DIVISION CHIEF DECIDED A BAD START DATE OF THAT SHAPE IS
022200* RARE ENOUGH, AND CAUGHT FAST ENOUGH BY A HUMAN READING THE
022300* SCHEDULE, THAT THE EXTRA VALIDATION WAS NOT WORTH THE CODE.
022400 2050-VALIDATE-ONE-DATE.
022500     MOVE ZERO TO MNC-BAD-DATE-FLAG.
022600     IF MNC-WD-YYYY NOT NUMERIC OR MNC-WD-MM NOT NUMERIC
022700                                OR MNC-WD-DD NOT NUMERIC
022800         MOVE 1 TO MNC-BAD-DATE-FLAG
022900     END-IF.
023000     IF MNC-WORK-DATE(5:1) NOT = "-" OR MNC-WORK-DATE(8:1) NOT = "-"
023100         MOVE 1 TO MNC-BAD-DATE-FLAG
023200     END-IF.
023300     IF MNC-WD-MM < 1 OR MNC-WD-MM > 12 OR MNC-WD-DD < 1
023400                                       OR MNC-WD-DD > 31
023500         MOVE 1 TO MNC-BAD-DATE-FLAG
023600     END-IF.
023700 2050-EXIT.
023800     EXIT.
023900*     
024000* 2100 SERIES - EMITS ONE NGT-TABLE ENTRY PER CALENDAR NIGHT,
024100* START-DATE THRU END-DATE INCLUSIVE, ADVANCING BY TRUE
024200* GREGORIAN DAYS (SEE 2200 SERIES).
024300* MNC-NIGHT-CNT DOUBLES AS BOTH THE RUNNING COUNT OF NIGHTS
024400* EMITTED SO FAR AND THE SUBSCRIPT INTO NGT-TABLE FOR THE NEXT
024500* ONE, SO IT IS INCREMENTED AT THE TOP OF 2110 BEFORE NGT-IX IS
024600* SET - A ONE-BASED TABLE, NOT ZERO-BASED, MATCHING THE REST OF
024700* THIS SHOP'S OCCURS TABLES.
024800 2100-BUILD-PERIOD.
024900     MOVE CTL-START-DATE TO MNC-WORK-DATE.
025000     MOVE ZERO TO MNC-NIGHT-CNT.
025100     PERFORM 2110-EMIT-ONE-NIGHT THRU 2110-EXIT
025200         UNTIL MNC-WORK-DATE > CTL-END-DATE.
025300     MOVE MNC-NIGHT-CNT TO CTL-TOTAL-NIGHTS.
025400 2100-EXIT.
025500     EXIT.
025600*     
025700* 2110 SERIES - ONE PASS WRITES ONE NGT-TABLE ROW AND THEN
025800* ADVANCES THE WORK DATE, SO THE LOOP IN 2100 NEVER HAS TO
025900* KNOW HOW MANY NIGHTS ARE COMING - IT JUST KEEPS CALLING THIS
026000* PARAGRAPH UNTIL THE WORK DATE PASSES THE END DATE.  NGT-REQ-
026100* COUNT AND NGT-ASSIGNED-CNT ARE ZEROED HERE RATHER THAN LEFT
026200* TO WHATEVER GARBAGE WAS IN THE CALLER'S STORAGE, SINCE MNCAL
026300* HAS NO GUARANTEE NGT-TABLE WAS EVER INITIALIZED BEFORE THE
026400* CALL.
026500 2110-EMIT-ONE-NIGHT.
026600     ADD 1 TO MNC-NIGHT-CNT.
026700     IF MNC-NIGHT-CNT > MNC-MAX-NIGHTS
026800         DISPLAY "MNCAL0020-E PERIOD EXCEEDS " MNC-MAX-NIGHTS
026900                 " NIGHT TABLE CAPACITY, RUN ABENDING"
027000         STOP RUN
027100     END-IF.
027200     SET NGT-IX TO MNC-NIGHT-CNT.
027300     MOVE MNC-WORK-DATE TO NGT-DATE(NGT-IX).
027400     MOVE ZERO TO NGT-REQ-COUNT(NGT-IX).
027500     MOVE ZERO TO NGT-ASSIGNED-CNT(NGT-IX).
027600     PERFORM 2200-INCREMENT-WORK-DATE THRU 2200-EXIT.
027700 2110-EXIT.
027800     EXIT.
027900*     
028000* 2200 SERIES - ADVANCES MNC-WORK-DATE BY ONE CALENDAR DAY,       CHG0003 
028100* ROLLING MONTH AND YEAR AS REQUIRED.  FIXED 05/02/91 (SCR0188)   CHG0003 
028200* SO DAY 31 IN A 30-DAY MONTH ROLLS TO THE 1ST OF NEXT MONTH      CHG0003 
028300* INSTEAD OF CARRYING FORWARD AS DAY 31 OF THE NEW MONTH.         CHG0003 
028400* THE LEAP TEST IS RERUN EVERY SINGLE CALL, NOT JUST ONCE AT
028500* JANUARY 1, BECAUSE A SCHEDULING PERIOD CAN STRADDLE A YEAR
028600* BOUNDARY (A DECEMBER-THROUGH-FEBRUARY BLOCK IS COMMON FOR
028700* THE WINTER ON-CALL ROTATION) AND MNC-DAYS-IN-MONTH(2) HAS TO
028800* BE CORRECT FOR WHICHEVER YEAR THE WORK DATE IS CURRENTLY IN,
028900* NOT THE YEAR THE PERIOD STARTED IN.
029000 2200-INCREMENT-WORK-DATE.
029100     PERFORM 2210-DETERMINE-LEAP-YEAR THRU 2210-EXIT.
029200     IF MNC-IS-LEAP-YEAR
029300         MOVE 29 TO MNC-DAYS-IN-MONTH(2)
029400     ELSE
029500         MOVE 28 TO MNC-DAYS-IN-MONTH(2)
029600     END-IF.
029700     ADD 1 TO MNC-WD-DD.
029800     IF MNC-WD-DD > MNC-DAYS-IN-MONTH(MNC-WD-MM)
029900         MOVE 1 TO MNC-WD-DD
030000         ADD 1 TO MNC-WD-MM
030100         IF MNC-WD-MM > 12
030200             MOVE 1 TO MNC-WD-MM
030300             ADD 1 TO MNC-WD-YYYY
030400         END-IF
030500     END-IF.
030600 2200-EXIT.
030700     EXIT.
030800*     
030900* 2210 SERIES - GREGORIAN LEAP TEST.  REPLACED THE ORIGINAL       CHG0005 
031000* MOD-4-ONLY TEST THIS PARAGRAPH CARRIED SINCE THE 1987           CHG0005 
031100* RELEASE, 11/08/98 AHEAD OF THE CENTURY ROLLOVER.                CHG0005 
031200* THE OLD MOD-4 TEST WOULD HAVE CALLED 2100 A LEAP YEAR, WHICH
031300* IT IS NOT UNDER THE GREGORIAN CALENDAR - THE THREE DIVIDE
031400* STATEMENTS BELOW IMPLEMENT THE FULL RULE: DIVISIBLE BY 4 AND
031500* NOT BY 100, UNLESS ALSO DIVISIBLE BY 400.  SINCE THIS SHOP'S
031600* SCHEDULING PERIODS NEVER RUN MORE THAN A FEW MONTHS, THE
031700* MOD-100/MOD-400 BRANCH WAS NOT EXPECTED TO MATTER UNTIL
031800* THE YEAR 2100, BUT T ABARA PUT IT IN ANYWAY RATHER THAN
031900* LEAVE A KNOWN WRONG ANSWER IN PRODUCTION CODE.
032000 2210-DETERMINE-LEAP-YEAR.
032100     DIVIDE MNC-WD-YYYY BY 4 GIVING MNC-DIV4 REMAINDER MNC-REM4.
032200     DIVIDE MNC-WD-YYYY BY 100 GIVING MNC-DIV100 REMAINDER MNC-REM100.
032300     DIVIDE MNC-WD-YYYY BY 400 GIVING MNC-DIV400 REMAINDER MNC-REM400.
032400     IF MNC-REM4 = 0 AND MNC-REM100 NOT = 0
032500         MOVE 1 TO MNC-LEAP-YEAR-FLAG
032600     ELSE
032700         IF MNC-REM400 = 0
032800             MOVE 1 TO MNC-LEAP-YEAR-FLAG
032900         ELSE
033000             MOVE 0 TO MNC-LEAP-YEAR-FLAG
033100         END-IF
033200     END-IF.
033300 2210-EXIT.
033400     EXIT.
