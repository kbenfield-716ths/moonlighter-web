000100******************************************************************
000200* MNLOAD                                                          *
000300* PCCM NIGHT SCHEDULING SYSTEM - MOONLIGHTER REQUEST LOADER        *
000400*                                                                 *
000500* READS THE FACULTY MOONLIGHTER REQUEST FILE, DEFAULTS MISSING    *
000600* DESIRED-NIGHTS/PRIORITY FIELDS, DEDUPLICATES EACH FACULTY'S     *
000700* REQUESTED DATES, AND BUILDS THE PER-NIGHT REQUESTER INDEX IN    *
000800* THE NIGHT TABLE THAT MNCAL ALREADY PREPARED.  CALLED BY MNSCHED *
000900* AFTER MNCAL AND BEFORE THE OPTIMIZER STEP (MNOPT).              *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    MNLOAD.
001300 AUTHOR.        R L HOLLOWAY.
001400 INSTALLATION.  PCCM DIVISION - DECISION SUPPORT GROUP.
001500 DATE-WRITTEN.  03/18/1987.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
001800*     
001900* CHANGE LOG.                                                     CHG0000 
002000* ----------.                                                             
002100* DATE       PROGRAMMER       REQUEST   DESCRIPTION                       
002200* ---------  ---------------  --------  --------------------              
002300* 03/18/87   R HOLLOWAY       INIT      ORIGINAL REQUEST LOADER,  CHG0001 
002400*                                       40 FACULTY / 20 DATES.    CHG0001 
002500* 09/22/88   R HOLLOWAY       SCR0114   RAISED LIMITS TO 60       CHG0002 
002600*                                       FACULTY / 31 DATES TO     CHG0002 
002700*                                       MATCH MNCAL'S NEW TABLE.  CHG0002 
002800* 04/02/90   R HOLLOWAY       SCR0156   ADDED DUPLICATE-DATE      CHG0003 
002900*                                       COLLAPSE PER FACULTY -    CHG0003 
003000*                                       CHIEF RESIDENT WAS        CHG0003 
003100*                                       DOUBLE-COUNTED ON CALLS   CHG0003 
003200*                                       WHERE SHE RE-KEYED A      CHG0003 
003300*                                       NIGHT SHE ALREADY HELD.   CHG0003 
003400* 05/02/91   J FENWICK        SCR0189   DEFAULT PRIORITY TO       CHG0004 
003500*                                       MEDIUM (2) WHEN BLANK     CHG0004 
003600*                                       INSTEAD OF REJECTING THE  CHG0004 
003700*                                       RECORD.                   CHG0004 
003800* 01/14/94   J FENWICK        SCR0241   STOPPED TREATING DATES    CHG0005 
003900*                                       OUTSIDE THE PERIOD AS AN  CHG0005 
004000*                                       ERROR - THEY NOW JUST     CHG0005 
004100*                                       DO NOT INDEX.             CHG0005 
004200* 11/08/98   T ABARA          Y2K-004   NO 2-DIGIT YEAR FIELDS    CHG0006 
004300*                                       IN THIS PROGRAM -         CHG0006 
004400*                                       REVIEWED, NO CHANGE.      CHG0006 
004500* 06/30/03   M OSEI           SCR0309   LOAD TOTALS NOW ECHOED    CHG0007 
004600*                                       TO SYSOUT FOR THE NIGHTLY CHG0007 
004700*                                       JOB LOG REVIEW.           CHG0007 
004800* 09/14/05   D PRATT          SCR0318   ADDED CTL-COVERAGE-RATE   CHG0008 
004900*                                       AND CTL-OVERALL-SATIS-    CHG0008 
005000*                                       FACTION TO CTL-PARMS, SEE CHG0008 
005100*                                       MNRPT/MNSCHED SCR0318.    CHG0008 
005200*     
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-3090.
005600 OBJECT-COMPUTER.   IBM-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS MNL-NUMERIC-CLASS IS "0" THRU "9"
006000     UPSI-0 ON STATUS IS MNL-TRACE-ON
006100            OFF STATUS IS MNL-TRACE-OFF.
006200*     
006300* UPSI-0 IS THE SAME OPERATOR-SET TRACE SWITCH USED IN ALL
006400* FIVE MNxxxx PROGRAMS - THIS PROGRAM DOES NOT ACTUALLY TEST
006500* MNL-TRACE-ON ANYWHERE TODAY, BUT THE SWITCH AND ITS CLASS
006600* TEST WERE LEFT IN PLACE SO A FUTURE DEBUG PASS COULD ADD
006700* TRACE DISPLAYS WITHOUT TOUCHING SPECIAL-NAMES AGAIN.
006800*     
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT MREQ-FILE ASSIGN TO MOONREQ
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS MREQ-STAT.
007400*     
007500* MOONREQ ARRIVES AS A FLAT LINE-SEQUENTIAL EXTRACT FROM THE
007600* DIVISION'S ON-LINE REQUEST-ENTRY SCREEN, ONE LINE PER FACULTY
007700* MEMBER.  THE EXTRACT JOB RUNS NIGHTLY AND IS ALREADY SORTED
007800* BY FACULTY-ID BY THE TIME IT REACHES THIS PROGRAM, THOUGH
007900* MNLOAD DOES NOT ITSELF DEPEND ON THAT ORDER FOR ANYTHING.
008000*     
008100 DATA DIVISION.
008200 FILE SECTION.
008300*     
008400* INPUT RECORD - FIXED LAYOUT WITH AN EXPLICIT REQUESTED-DATE     CHG0001 
008500* COUNT (REQ-COUNT) IN PLACE OF THE COMMA LIST THE OLD SCRATCH    CHG0001 
008600* SPREADSHEET USED.  INDEX-FIELDS/REST SPLIT IS THIS SHOP'S       CHG0001 
008700* USUAL KEY-BLOCK-FIRST RECORD LAYOUT HABIT.                      CHG0001 
008800* MREQ-FACULTY-ID IS THE SAME EMPLOYEE-ID FORMAT USED ON THE
008900* MONTHLY PAYROLL FEED, NOT AN INTERNAL SEQUENCE NUMBER, SO
009000* THIS FILE CAN BE RECONCILED AGAINST HR'S FACULTY ROSTER BY
009100* ANYONE OUTSIDE THIS SYSTEM WITHOUT A CROSS-REFERENCE TABLE.
009200 FD  MREQ-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 352 CHARACTERS.
009500 01  MREQ-RECORD.
009600     05  MREQ-INDEX-FIELDS.
009700         10  MREQ-FACULTY-ID        PIC X(10).
009800         10  MREQ-FACULTY-NAME      PIC X(25).
009900     05  MREQ-REST.
010000         10  MREQ-DESIRED-NIGHTS    PIC 9(03).
010100         10  MREQ-PRIORITY          PIC 9(01).
010200         10  MREQ-REQ-COUNT         PIC 9(03).
010300         10  MREQ-REQ-DATE OCCURS 31 TIMES PIC X(10).
010400 01  MREQ-RECORD-R REDEFINES MREQ-RECORD.
010500     05  FILLER                     PIC X(352).
010600*     
010700 WORKING-STORAGE SECTION.
010800*     
010900* SWITCHES AND STANDALONE COUNTERS.
011000* MREQ-STAT HOLDS THE RAW TWO-BYTE FILE STATUS FROM EVERY OPEN
011100* AND READ AGAINST MOONREQ.  ONLY "00" AND "10" ARE GIVEN 88-
011200* LEVELS BECAUSE THOSE ARE THE ONLY TWO CODES THIS PARAGRAPH
011300* SET EVER ACTS ON - ANYTHING ELSE FALLS THROUGH THE NOT
011400* MREQ-OK TEST IN 0000-MAIN-PROCESS AND ABENDS THE RUN.
011500 77  MREQ-STAT                PIC XX.
011600     88  MREQ-OK                        VALUE "00".
011700     88  MREQ-END-OF-FILE               VALUE "10".
011800 77  MNL-EOF-FLAG             PIC 9      VALUE ZERO.
011900     88  MNL-AT-EOF                     VALUE 1.
012000 77  MNL-FAC-CNT              PIC 9(03)  COMP VALUE ZERO.
012100 77  MNL-TOTAL-REQ            PIC 9(05)  COMP VALUE ZERO.
012200 77  MNL-TOTAL-DESIRED        PIC 9(05)  COMP VALUE ZERO.
012300 77  MNL-DUP-FOUND-FLAG       PIC 9      VALUE ZERO.
012400     88  MNL-DATE-IS-DUP                VALUE 1.
012500 77  MNL-FOUND-FLAG           PIC 9      VALUE ZERO.
012600     88  MNL-NIGHT-FOUND                VALUE 1.
012700*     
012800* MNL-SUB1 AND MNL-SUB2 ARE THE ONLY TWO SUBSCRIPTS THIS
012900* PROGRAM NEEDS - THEY ARE REUSED ACROSS SEVERAL DIFFERENT
013000* PERFORM VARYING STATEMENTS RATHER THAN GIVEN A FRESH NAME IN
013100* EACH PARAGRAPH, WHICH IS THIS SHOP'S LONGSTANDING HABIT FOR
013200* SHORT-LIVED LOOP CONTROLS THAT NEVER NEED TO SURVIVE PAST
013300* THE PARAGRAPH THAT SET THEM.
013400*     
013500* REDEFINES 1 OF 3 - TESTS WHETHER THE WHOLE REQUESTED-DATE
013600* BLOCK ON AN INPUT RECORD IS BLANK (FACULTY OFFERED NO NIGHTS)
013700* WITHOUT A 31-TIME PERFORM.
013800 01  MNL-REQ-BLOCK-VIEW REDEFINES MREQ-REQ-DATE-HOLD.
013900     05  MNL-REQ-BLOCK-TEXT         PIC X(310).
014000 01  MREQ-REQ-DATE-HOLD.
014100     05  MREQ-REQ-DATE-HOLD-TAB OCCURS 31 TIMES PIC X(10).
014200*     
014300* REDEFINES 2 OF 3 - VALID-PRIORITY LOOKUP TABLE.  PRIORITY 0
014400* OR ANY VALUE OUTSIDE 1-3 IS TREATED AS MISSING (SCR0189).
014500 01  MNL-VALID-PRIORITY-LIT.
014600     05  FILLER                     PIC X(03) VALUE "123".
014700 01  MNL-VALID-PRIORITY-R REDEFINES MNL-VALID-PRIORITY-LIT.
014800     05  MNL-VALID-PRIORITY-TAB OCCURS 3 TIMES PIC X(01).
014900*     
015000* REDEFINES 3 OF 3 - PER-FACULTY "SEEN DATES" SCRATCH AREA,
015100* CLEARED BEFORE EACH RECORD AND USED BY 3300-DEDUP-ONE-DATE TO
015200* COLLAPSE A FACULTY'S OWN REQUEST LIST TO A SET (SCR0156).
015300 01  MNL-SEEN-BLOCK.
015400     05  FILLER                     PIC X(310) VALUE SPACES.
015500 01  MNL-SEEN-BLOCK-R REDEFINES MNL-SEEN-BLOCK.
015600     05  MNL-SEEN-DATE OCCURS 31 TIMES PIC X(10).
015700 77  MNL-SEEN-CNT              PIC 9(02) COMP VALUE ZERO.
015800*     
015900 77  MNL-SUB1                 PIC 9(02)  COMP.
016000 77  MNL-SUB2                 PIC 9(02)  COMP.
016100*     
016200 LINKAGE SECTION.
016300*     
016400* CONTROL PARAMETERS - SAME LAYOUT, HAND-COPIED, IN ALL FIVE
016500* MNxxxx PROGRAMS.  MNLOAD READS CTL-START-DATE/CTL-END-DATE
016600* (TO BOUND 3400'S IN-PERIOD TEST) AND CTL-TOTAL-NIGHTS (TO
016700* BOUND THE NIGHT-TABLE SCAN), AND WRITES ONLY CTL-FACULTY-
016800* COUNT BACK TO THE CALLER.  IT NEVER TOUCHES CTL-STRATEGY,
016900* CTL-COVERAGE-REQ, CTL-COVERAGE-RATE OR CTL-OVERALL-
017000* SATISFACTION - THOSE ARE MNOPT'S AND MNRPT'S FIELDS.
017100 01  CTL-PARMS.
017200     05  CTL-START-DATE       PIC X(10).
017300     05  CTL-END-DATE         PIC X(10).
017400     05  CTL-COVERAGE-REQ     PIC 9(02).
017500     05  CTL-STRATEGY         PIC X(12).
017600     05  CTL-TOTAL-NIGHTS     PIC 9(03) COMP.
017700     05  CTL-FACULTY-COUNT    PIC 9(03) COMP.
017800     05  CTL-BAD-PARMS-FLAG   PIC 9.
017900         88  CTL-PARMS-ARE-BAD        VALUE 1.
018000     05  CTL-COVERAGE-RATE    PIC 9(03)V9(01).
018100     05  CTL-OVERALL-SATISFACTION PIC 9(03)V9(01).
018200     05  FILLER               PIC X(05).
018300*     
018400* NIGHT TABLE - BUILT EMPTY BY MNCAL, FILLED IN HERE ONE
018500* REQUESTER AT A TIME BY 3410-INDEX-ONE-DATE, THEN HANDED TO
018600* MNOPT TO TURN REQUESTERS INTO ASSIGNMENTS.  NGT-REQUESTER
018700* HOLDS FAC-IX VALUES, NOT FACULTY-ID TEXT, SO MNOPT CAN JUMP
018800* STRAIGHT TO THE RIGHT FAC-TABLE ENTRY WITHOUT A LOOKUP.
018900 01  NGT-TABLE.
019000     05  NGT-ENTRY OCCURS 62 TIMES INDEXED BY NGT-IX.
019100         10  NGT-INDEX-FIELDS.
019200             15  NGT-DATE             PIC X(10).
019300         10  NGT-REST.
019400             15  NGT-REQ-COUNT        PIC 9(03) COMP.
019500             15  NGT-REQUESTER OCCURS 60 TIMES PIC 9(03) COMP.
019600             15  NGT-ASSIGNED-CNT     PIC 9(02) COMP.
019700             15  NGT-ASSIGNED  OCCURS 9 TIMES PIC 9(03) COMP.
019800         10  FILLER                   PIC X(04).
019900*     
020000* ONE ENTRY PER FACULTY MEMBER.  FAC-REQ-COUNT IS EVERY DATE
020100* THE FACULTY MEMBER TYPED ON THE REQUEST FORM, IN OR OUT OF
020200* THE CURRENT PERIOD; FAC-REQ-IN-PERIOD (SET BY 3400) IS THE
020300* SUBSET MNOPT IS ACTUALLY ALLOWED TO SCHEDULE AGAINST.
020400* FAC-ASSIGNED AND FAC-ASG-DATE ARE DECLARED HERE BUT NEVER
020500* TOUCHED BY THIS PROGRAM - THEY ARE MNOPT'S OUTPUT AREA, AND
020600* LIVE IN THIS LAYOUT ONLY BECAUSE THE LAYOUT ITSELF IS SHARED
020700* ACROSS ALL FIVE PROGRAMS.
020800 01  FAC-TABLE.
020900     05  FAC-ENTRY OCCURS 60 TIMES INDEXED BY FAC-IX.
021000         10  FAC-INDEX-FIELDS.
021100             15  FAC-ID               PIC X(10).
021200             15  FAC-NAME             PIC X(25).
021300         10  FAC-REST.
021400             15  FAC-DESIRED          PIC 9(03) COMP.
021500             15  FAC-PRIORITY         PIC 9(01) COMP.
021600             15  FAC-REQ-COUNT        PIC 9(03) COMP.
021700             15  FAC-REQ-IN-PERIOD    PIC 9(03) COMP.
021800             15  FAC-REQ-DATE  OCCURS 31 TIMES PIC X(10).
021900             15  FAC-ASSIGNED         PIC 9(03) COMP.
022000             15  FAC-ASG-DATE  OCCURS 62 TIMES PIC X(10).
022100         10  FILLER                   PIC X(04).
022200*     
022300 PROCEDURE DIVISION USING CTL-PARMS, NGT-TABLE, FAC-TABLE.
022400*     
022500* 0000 SERIES - OPENS MOONREQ, READS THE FIRST RECORD AHEAD OF
022600* THE LOOP (THE USUAL READ-AHEAD/PRIMING PATTERN THIS SHOP USES
022700* ON EVERY SEQUENTIAL FILE), THEN DRIVES ONE 3200 PASS PER
022800* FACULTY UNTIL END OF FILE.  THERE IS NO RETURN-CODE FIELD IN
022900* CTL-PARMS FOR MNLOAD TO SET - A MISSING OR UNREADABLE MOONREQ
023000* ABENDS THE RUN DIRECTLY, THE SAME PHILOSOPHY MNCAL USES FOR A
023100* BAD CONTROL CARD.
023200 0000-MAIN-PROCESS.
023300     MOVE ZERO TO MNL-FAC-CNT MNL-TOTAL-REQ MNL-TOTAL-DESIRED.
023400     OPEN INPUT MREQ-FILE.
023500     IF NOT MREQ-OK
023600         DISPLAY "MNLOAD0010-E CANNOT OPEN MOONREQ, STATUS " MREQ-STAT
023700         DISPLAY "MNLOAD0011-E RUN ABENDING - NO REQUEST FILE"
023800         STOP RUN
023900     END-IF.
024000     MOVE ZERO TO MNL-EOF-FLAG.
024100     PERFORM 3100-READ-ONE-RECORD THRU 3100-EXIT.
024200     PERFORM 3200-PROCESS-ONE-FACULTY THRU 3200-EXIT
024300         UNTIL MNL-AT-EOF.
024400     CLOSE MREQ-FILE.
024500     MOVE MNL-FAC-CNT TO CTL-FACULTY-COUNT.
024600     DISPLAY "MNLOAD0090-I " MNL-FAC-CNT " FACULTY LOADED, "
024700             MNL-TOTAL-REQ " TOTAL REQUESTS, "
024800             MNL-TOTAL-DESIRED " TOTAL DESIRED NIGHTS".
024900     GOBACK.
025000 0000-EXIT.
025100     EXIT.
025200*     
025300* STANDARD READ-AHEAD PARAGRAPH - NOTHING BEYOND THE READ ITSELF
025400* BELONGS HERE.  FIELD VALIDATION AND DEFAULTING HAPPEN ONE
025500* LEVEL UP IN 3200 SO THIS PARAGRAPH STAYS REUSABLE AS A PLAIN
025600* GET-NEXT-RECORD CALL WHEREVER IT IS PERFORMED.
025700 3100-READ-ONE-RECORD.
025800     READ MREQ-FILE
025900         AT END MOVE 1 TO MNL-EOF-FLAG
026000     END-READ.
026100 3100-EXIT.
026200     EXIT.
026300*     
026400* 3200 SERIES - ONE PASS PER FACULTY REQUEST RECORD.  DEFAULTS    CHG0004 
026500* DESIRED-NIGHTS TO ZERO AND PRIORITY TO MEDIUM (2) WHEN THE      CHG0004 
026600* INPUT FIELD IS NOT A VALID VALUE (SCR0189).                     CHG0004 
026700* BEFORE SCR0189, A BLANK OR ZERO PRIORITY MADE THIS PARAGRAPH
026800* DISPLAY AN ERROR AND REJECT THE WHOLE FACULTY RECORD - THE
026900* DIVISION COMPLAINED THAT A SINGLE TYPO ON A PRIORITY COLUMN
027000* WAS KNOCKING AN ENTIRE FACULTY MEMBER OUT OF THE SCHEDULE,
027100* SO J FENWICK CHANGED THE RULE TO DEFAULT INSTEAD OF REJECT.
027200* THE 60-FACULTY ABEND CHECK BELOW REMAINS A HARD STOP, NOT A
027300* DEFAULT, BECAUSE THERE IS NO SENSIBLE WAY TO DROP A FACULTY
027400* MEMBER AND KEEP GOING WITHOUT SOMEONE NOTICING LATER.
027500 3200-PROCESS-ONE-FACULTY.
027600     ADD 1 TO MNL-FAC-CNT.
027700     IF MNL-FAC-CNT > 60
027800         DISPLAY "MNLOAD0020-E MORE THAN 60 FACULTY ON MOONREQ"
027900         DISPLAY "MNLOAD0021-E RUN ABENDING - RAISE FAC-TABLE LIMIT"
028000         STOP RUN
028100     END-IF.
028200     SET FAC-IX TO MNL-FAC-CNT.
028300     MOVE MREQ-FACULTY-ID     TO FAC-ID(FAC-IX).
028400     MOVE MREQ-FACULTY-NAME   TO FAC-NAME(FAC-IX).
028500     MOVE MREQ-DESIRED-NIGHTS TO FAC-DESIRED(FAC-IX).
028600     MOVE MREQ-PRIORITY       TO FAC-PRIORITY(FAC-IX).
028700     IF FAC-PRIORITY(FAC-IX) = 0
028800         MOVE 2 TO FAC-PRIORITY(FAC-IX)
028900     ELSE
029000         IF FAC-PRIORITY(FAC-IX) > 3
029100             MOVE 2 TO FAC-PRIORITY(FAC-IX)
029200         END-IF
029300     END-IF.
029400     MOVE ZERO TO FAC-ASSIGNED(FAC-IX).
029500     ADD FAC-DESIRED(FAC-IX) TO MNL-TOTAL-DESIRED.
029600     PERFORM 3210-COPY-ONE-DATE THRU 3210-EXIT
029700         VARYING MNL-SUB1 FROM 1 BY 1 UNTIL MNL-SUB1 > 31.
029800     PERFORM 3300-BUILD-DATE-SET THRU 3300-EXIT.
029900     PERFORM 3400-INDEX-REQUESTED-DATES THRU 3400-EXIT.
030000 3200-EXIT.
030100     EXIT.
030200*     
030300* COPIES THE RAW MREQ-REQ-DATE OCCURS TABLE INTO THE HOLD AREA
030400* SO 3300-BUILD-DATE-SET CAN TEST THE WHOLE 310-BYTE BLOCK FOR
030500* BLANKS AT ONCE THROUGH THE MNL-REQ-BLOCK-TEXT REDEFINES,
030600* WITHOUT DISTURBING THE FD RECORD ITSELF BETWEEN READS.
030700 3210-COPY-ONE-DATE.
030800     MOVE MREQ-REQ-DATE(MNL-SUB1) TO MREQ-REQ-DATE-HOLD-TAB(MNL-SUB1).
030900 3210-EXIT.
031000     EXIT.
031100*     
031200* 3300 SERIES - COLLAPSES ONE FACULTY'S REQUESTED-DATE LIST TO    CHG0003 
031300* A SET (SCR0156).  A BLANK REQUESTED-DATE BLOCK MEANS THE        CHG0003 
031400* FACULTY OFFERED NO NIGHTS AT ALL.                               CHG0003 
031500* THE SEEN-BLOCK SCRATCH AREA IS RECLEARED AT THE TOP OF THIS
031600* PARAGRAPH FOR EVERY FACULTY RECORD, NOT JUST ONCE AT PROGRAM
031700* START - OTHERWISE A DATE SEEN ON ONE FACULTY'S REQUEST LIST
031800* WOULD WRONGLY LOOK LIKE A DUPLICATE ON THE NEXT FACULTY'S
031900* LIST, SINCE MNL-SEEN-BLOCK IS SHARED WORKING-STORAGE AND NOT
032000* PART OF FAC-TABLE ITSELF.  THE BLANK-BLOCK SHORTCUT SKIPS THE
032100* DEDUP LOOP ENTIRELY FOR A FACULTY MEMBER WHO REQUESTED
032200* NOTHING, WHICH IS A COMMON CASE FOR STAFF ON LEAVE.
032300 3300-BUILD-DATE-SET.
032400     MOVE SPACES TO MNL-SEEN-BLOCK.
032500     MOVE ZERO TO MNL-SEEN-CNT.
032600     MOVE ZERO TO FAC-REQ-COUNT(FAC-IX).
032700     IF MNL-REQ-BLOCK-TEXT NOT = SPACES
032800         PERFORM 3310-DEDUP-ONE-DATE THRU 3310-EXIT
032900             VARYING MNL-SUB1 FROM 1 BY 1 UNTIL MNL-SUB1 > MREQ-REQ-COUNT
033000     END-IF.
033100     ADD FAC-REQ-COUNT(FAC-IX) TO MNL-TOTAL-REQ.
033200 3300-EXIT.
033300     EXIT.
033400*     
033500* ONE PASS OF THE DEDUP LOOP - SKIPS A BLANK SLOT OUTRIGHT (A
033600* FACULTY WHO ONLY OFFERED 12 NIGHTS STILL HAS 19 BLANK OCCURS
033700* SLOTS BEHIND THEM), THEN CHECKS THE DATE AGAINST EVERYTHING
033800* ALREADY KEPT THIS RECORD BEFORE ADDING IT TO BOTH THE SEEN-
033900* SET AND THE FACULTY'S OWN FAC-REQ-DATE TABLE.
034000 3310-DEDUP-ONE-DATE.
034100     IF MREQ-REQ-DATE-HOLD-TAB(MNL-SUB1) = SPACES
034200         GO TO 3310-EXIT
034300     END-IF.
034400     MOVE ZERO TO MNL-DUP-FOUND-FLAG.
034500     PERFORM 3320-CHECK-ONE-SEEN-DATE THRU 3320-EXIT
034600         VARYING MNL-SUB2 FROM 1 BY 1
034700         UNTIL MNL-SUB2 > MNL-SEEN-CNT OR MNL-DATE-IS-DUP.
034800     IF MNL-DATE-IS-DUP
034900         GO TO 3310-EXIT
035000     END-IF.
035100     ADD 1 TO MNL-SEEN-CNT.
035200     MOVE MREQ-REQ-DATE-HOLD-TAB(MNL-SUB1) TO MNL-SEEN-DATE(MNL-SEEN-CNT).
035300     ADD 1 TO FAC-REQ-COUNT(FAC-IX).
035400     MOVE MREQ-REQ-DATE-HOLD-TAB(MNL-SUB1)
035500             TO FAC-REQ-DATE(FAC-IX, FAC-REQ-COUNT(FAC-IX)).
035600 3310-EXIT.
035700     EXIT.
035800*     
035900* LINEAR COMPARE AGAINST ONE SLOT OF THE SEEN-DATE SCRATCH TABLE.
036000* SEEN-CNT NEVER EXCEEDS 31 SO A LINEAR SCAN IS PLENTY FAST -
036100* THIS WAS NOT WORTH A BINARY SEARCH OR A SORTED TABLE.
036200 3320-CHECK-ONE-SEEN-DATE.
036300     IF MNL-SEEN-DATE(MNL-SUB2) = MREQ-REQ-DATE-HOLD-TAB(MNL-SUB1)
036400         MOVE 1 TO MNL-DUP-FOUND-FLAG
036500     END-IF.
036600 3320-EXIT.
036700     EXIT.
036800*     
036900* 3400 SERIES - INDEXES A FACULTY'S DEDUPED DATES AGAINST THE     CHG0005 
037000* NIGHT TABLE.  ONLY DATES INSIDE THE SCHEDULING PERIOD ARE       CHG0005 
037100* INDEXED (SCR0241) - DATES OUTSIDE STILL COUNT TOWARD            CHG0005 
037200* FAC-REQ-COUNT BUT NEVER TOWARD FAC-REQ-IN-PERIOD.               CHG0005 
037300 3400-INDEX-REQUESTED-DATES.
037400     MOVE ZERO TO FAC-REQ-IN-PERIOD(FAC-IX).
037500     PERFORM 3410-INDEX-ONE-DATE THRU 3410-EXIT
037600         VARYING MNL-SUB1 FROM 1 BY 1
037700         UNTIL MNL-SUB1 > FAC-REQ-COUNT(FAC-IX).
037800 3400-EXIT.
037900     EXIT.
038000*     
038100* ONE DEDUPED DATE, INDEXED AGAINST THE NIGHT TABLE.  A DATE
038200* OUTSIDE THE PERIOD EXITS IMMEDIATELY AND NEVER REACHES THE
038300* NIGHT-SCAN LOOP AT ALL (SCR0241) - THE SCAN ITSELF ONLY EVER
038400* SEES DATES ALREADY KNOWN TO FALL INSIDE CTL-START-DATE THRU
038500* CTL-END-DATE.
038600 3410-INDEX-ONE-DATE.
038700     IF FAC-REQ-DATE(FAC-IX, MNL-SUB1) < CTL-START-DATE
038800         OR FAC-REQ-DATE(FAC-IX, MNL-SUB1) > CTL-END-DATE
038900         GO TO 3410-EXIT
039000     END-IF.
039100     ADD 1 TO FAC-REQ-IN-PERIOD(FAC-IX).
039200     SET NGT-IX TO 1.
039300     MOVE ZERO TO MNL-FOUND-FLAG.
039400     PERFORM 3420-NIGHT-SCAN-STEP THRU 3420-EXIT
039500         UNTIL MNL-NIGHT-FOUND OR NGT-IX > CTL-TOTAL-NIGHTS.
039600     IF NOT MNL-NIGHT-FOUND
039700         GO TO 3410-EXIT
039800     END-IF.
039900     IF NGT-REQ-COUNT(NGT-IX) >= 60
040000         DISPLAY "MNLOAD0030-E " NGT-DATE(NGT-IX)
040100             " HAS OVER 60 REQUESTERS"
040200         GO TO 3410-EXIT
040300     END-IF.
040400     ADD 1 TO NGT-REQ-COUNT(NGT-IX).
040500     SET NGT-REQUESTER(NGT-IX, NGT-REQ-COUNT(NGT-IX)) TO FAC-IX.
040600 3410-EXIT.
040700     EXIT.
040800*     
040900* LINEAR SCAN OF THE NIGHT TABLE FOR THE DATE BEING INDEXED.
041000* THE BOUNDS CHECK IS MADE BEFORE THE SUBSCRIPTED COMPARE ON
041100* PURPOSE - NGT-IX CAN REACH 63 AND NGT-TABLE ONLY OCCURS 62.
041200 3420-NIGHT-SCAN-STEP.
041300     IF NGT-IX > CTL-TOTAL-NIGHTS
041400         GO TO 3420-EXIT
041500     END-IF.
041600     IF NGT-DATE(NGT-IX) = FAC-REQ-DATE(FAC-IX, MNL-SUB1)
041700         MOVE 1 TO MNL-FOUND-FLAG
041800         GO TO 3420-EXIT
041900     END-IF.
042000     SET NGT-IX UP BY 1.
042100 3420-EXIT.
042200     EXIT.
