000100******************************************************************
000200* MNSCHED                                                         *
000300* PCCM NIGHT SCHEDULING SYSTEM - RUN DRIVER                       *
000400*                                                                 *
000500* READS THE CONTROL CARD FROM SYSIN, CALLS MNCAL, MNLOAD, MNOPT   *
000600* AND MNRPT IN ORDER, AND PRINTS THE RUN'S COMPLETION MESSAGE     *
000700* AND STRATEGY ADVISORY HINTS.  THIS IS THE ONLY MNxxxx PROGRAM   *
000800* NAMED ON THE EXEC STATEMENT IN THE NIGHTLY JOB STREAM.          *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    MNSCHED.
001200 AUTHOR.        R L HOLLOWAY.
001300 INSTALLATION.  PCCM DIVISION - DECISION SUPPORT GROUP.
001400 DATE-WRITTEN.  03/04/1987.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
001700*     
001800* CHANGE LOG.                                                     CHG0000 
001900* ----------.                                                             
002000* DATE       PROGRAMMER       REQUEST   DESCRIPTION                       
002100* ---------  ---------------  --------  --------------------              
002200* 03/04/87   R HOLLOWAY        INIT      ORIGINAL DRIVER - CALLS  CHG0001 
002300*                                       MNCAL AND MNLOAD ONLY,    CHG0001 
002400*                                       SINGLE FIXED STRATEGY.    CHG0001 
002500* 02/11/89   T ABARA           SCR0133   ADDED THE CALL TO MNOPT  CHG0002 
002600*                                       NOW THAT THE OPTIMIZER    CHG0002 
002700*                                       IS A SEPARATE PROGRAM.    CHG0002 
002800* 04/27/89   M OSEI            SCR0141   ADDED THE CALL TO MNRPT  CHG0003 
002900*                                       FOR THE PRINTED SUMMARY   CHG0003 
003000*                                       AND THE THREE EXPORT      CHG0003 
003100*                                       FILES.                    CHG0003 
003200* 08/30/91   R HOLLOWAY        SCR0177   CONTROL CARD NOW CARRIES CHG0004 
003300*                                       THE STRATEGY NAME - WAS   CHG0004 
003400*                                       HARD-CODED TO BALANCED.   CHG0004 
003500* 11/08/98   T ABARA           Y2K-004   NO 2-DIGIT YEAR FIELDS   CHG0005 
003600*                                       IN THIS PROGRAM -         CHG0005 
003700*                                       REVIEWED, NO CHANGE.      CHG0005 
003800* 09/14/05   D PRATT           SCR0318   ADDED THE STRATEGY       CHG0006 
003900*                                       ADVISORY HINTS AT END OF  CHG0006 
004000*                                       RUN, PER THE DIVISION     CHG0006 
004100*                                       CHIEF'S REQUEST TO STOP   CHG0006 
004200*                                       GUESSING WHICH STRATEGY   CHG0006 
004300*                                       TO RUN NEXT MONTH.        CHG0006 
004400*     
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-3090.
004800 OBJECT-COMPUTER.   IBM-3090.
004900* UPSI-0 IS THE OPERATOR'S TRACE SWITCH - SET ON THE EXEC OR THE
005000* JOB CARD WHEN DIVISION SUPPORT WANTS TO SEE THE PERIOD-BUILT
005100* CONFIRMATION LINE OUT OF MNCAL WITHOUT WADING THROUGH A FULL
005200* SYSOUT.  LEFT OFF FOR A NORMAL PRODUCTION NIGHT RUN.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS MNS-NUMERIC-CLASS IS "0" THRU "9"
005600     UPSI-0 ON STATUS IS MNS-TRACE-ON
005700            OFF STATUS IS MNS-TRACE-OFF.
005800*     
005900* FILE-CONTROL HAS JUST THE ONE SELECT - THE CONTROL CARD.  THE
006000* FOUR MOONxxx DATA FILES ALL LIVE IN THE WORKER PROGRAMS THAT
006100* ACTUALLY READ OR WRITE THEM; MNSCHED NEVER OPENS THEM ITSELF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT MCARD-FILE ASSIGN TO SYSIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS MCARD-STAT.
006700*     
006800 DATA DIVISION.
006900 FILE SECTION.
007000*     
007100* ONE CONTROL CARD PER RUN - PERIOD, COVERAGE REQUIREMENT AND
007200* STRATEGY NAME.  A BLANK COVERAGE FIELD DEFAULTS TO 1 AND A
007300* BLANK STRATEGY FIELD IS REJECTED (NO DEFAULT STRATEGY - THIS
007400* SHOP WANTS THE OPERATOR TO SAY WHAT THEY MEANT).
007500 FD  MCARD-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 38 CHARACTERS.
007800 01  MCARD-RECORD.
007900     05  MCARD-INDEX-FIELDS.
008000         10  MCARD-START-DATE       PIC X(10).
008100     05  MCARD-REST.
008200         10  MCARD-END-DATE         PIC X(10).
008300         10  MCARD-COVERAGE-REQ     PIC 9(02).
008400         10  MCARD-STRATEGY         PIC X(12).
008500         10  FILLER                 PIC X(04).
008600 01  MCARD-RECORD-R REDEFINES MCARD-RECORD.
008700     05  FILLER                     PIC X(38).
008800*     
008900 WORKING-STORAGE SECTION.
009000*     
009100* FILE STATUS AND STANDALONE SWITCHES.
009200 77  MCARD-STAT               PIC XX.
009300     88  MCARD-OK                     VALUE "00".
009400     88  MCARD-AT-EOF                 VALUE "10".
009500*     
009600* REDEFINES 1 OF 3 - VALID STRATEGY NAME TABLE, USED ONLY TO
009700* GIVE A CLEAR MESSAGE WHEN THE CARD NAMES AN UNKNOWN STRATEGY
009800* (MNOPT ALSO CHECKS THIS - SCR0277 - BUT THE DRIVER CATCHING IT
009900* FIRST SAVES A WASTED CALENDAR/LOADER PASS).
010000 01  MNS-VALID-STRAT-LIT.
010100     05  FILLER                PIC X(36) VALUE
010200         "BALANCED    COVERAGE    SATISFACT".
010300 01  MNS-VALID-STRAT-R REDEFINES MNS-VALID-STRAT-LIT.
010400     05  MNS-VALID-STRAT OCCURS 3 TIMES PIC X(12).
010500* TWELVE BYTES PER ENTRY, SPACE-PADDED, SO THE NAMES LINE UP WITH
010600* CTL-STRATEGY AND MCARD-STRATEGY - THE SAME WIDTH THIS FIELD HAS
010700* CARRIED SINCE SCR0177 PUT THE STRATEGY NAME ON THE CONTROL CARD.
010800*     
010900* REDEFINES 2 OF 3 - MOVES THE CARD'S FIXED-LENGTH STRATEGY
011000* FIELD OVER THE TABLE ENTRY WIDTH FOR THE 2210 COMPARE LOOP.
011100 01  MNS-CARD-STRAT-LIT.
011200     05  MNS-CARD-STRAT-TEXT   PIC X(12) VALUE SPACES.
011300     05  FILLER                PIC X(02) VALUE SPACES.
011400 01  MNS-CARD-STRAT-R REDEFINES MNS-CARD-STRAT-LIT.
011500     05  FILLER                PIC X(14).
011600*     
011700* REDEFINES 3 OF 3 - EDITED COVERAGE-RATE/SATISFACTION FIELDS
011800* FOR THE COMPLETION MESSAGE AND ADVISORY HINTS.
011900 01  MNS-ED-LIT.
012000     05  MNS-ED-RATE           PIC ZZZ9.9.
012100     05  MNS-ED-SATIS          PIC ZZZ9.9.
012200     05  FILLER                PIC X(02) VALUE SPACES.
012300 01  MNS-ED-R REDEFINES MNS-ED-LIT.
012400     05  FILLER                PIC X(10).
012500*     
012600 77  MNS-SUB1                  PIC 9(01) COMP VALUE ZERO.
012700 77  MNS-STRAT-FOUND-FLAG      PIC 9     VALUE ZERO.
012800     88  MNS-STRAT-IS-VALID           VALUE 1.
012900*     
013000* THE FOLLOWING DECLARATIONS ARE THE SAME CTL-PARMS, NGT-TABLE    CHG0002 
013100* AND FAC-TABLE LAYOUTS CALLED OUT IN MNCAL/MNLOAD/MNOPT/MNRPT,   CHG0002 
013200* HELD HERE AS WORKING-STORAGE SINCE THIS PROGRAM ORIGINATES      CHG0002 
013300* THEM RATHER THAN RECEIVING THEM BY REFERENCE.  THIS PROGRAM     CHG0002 
013400* HAS NO LINKAGE SECTION - IT IS THE TOP OF THE CALL CHAIN.       CHG0002 
013500* KEEPING THE THREE LAYOUTS IDENTICAL ACROSS FIVE SEPARATE SOURCE
013600* MEMBERS IS MORE TYPING THAN A COPYBOOK WOULD BE, BUT IT MATCHES
013700* HOW THE SHOP HAS ALWAYS DONE IT AND MEANS A CHANGE HERE (LIKE
013800* SCR0318'S TWO NEW CTL-PARMS FIELDS) HAS TO BE MADE BY HAND IN
013900* ALL FIVE PLACES - SEE THE CHANGE LOG OF EACH OF THE OTHER FOUR
014000* PROGRAMS FOR THE MATCHING ENTRY.  A MISMATCHED COPY WOULD SHIFT
014100* EVERY FIELD AFTER THE POINT OF DIFFERENCE SINCE THESE ARE PASSED
014200* BY REFERENCE, NOT BY NAME.
014300*     
014400 01  CTL-PARMS.
014500     05  CTL-START-DATE       PIC X(10).
014600     05  CTL-END-DATE         PIC X(10).
014700     05  CTL-COVERAGE-REQ     PIC 9(02).
014800     05  CTL-STRATEGY         PIC X(12).
014900     05  CTL-TOTAL-NIGHTS     PIC 9(03) COMP.
015000     05  CTL-FACULTY-COUNT    PIC 9(03) COMP.
015100     05  CTL-BAD-PARMS-FLAG   PIC 9.
015200         88  CTL-PARMS-ARE-BAD        VALUE 1.
015300     05  CTL-COVERAGE-RATE    PIC 9(03)V9(01).
015400     05  CTL-OVERALL-SATISFACTION PIC 9(03)V9(01).
015500     05  FILLER               PIC X(05).
015600*     
015700 01  NGT-TABLE.
015800     05  NGT-ENTRY OCCURS 62 TIMES INDEXED BY NGT-IX.
015900         10  NGT-INDEX-FIELDS.
016000             15  NGT-DATE             PIC X(10).
016100         10  NGT-REST.
016200             15  NGT-REQ-COUNT        PIC 9(03) COMP.
016300             15  NGT-REQUESTER OCCURS 60 TIMES PIC 9(03) COMP.
016400             15  NGT-ASSIGNED-CNT     PIC 9(02) COMP.
016500             15  NGT-ASSIGNED  OCCURS 9 TIMES PIC 9(03) COMP.
016600         10  FILLER                   PIC X(04).
016700*     
016800* ONE ENTRY PER FACULTY MEMBER.  FAC-REQ-DATE HOLDS EVERY DATE THE
016900* FACULTY MEMBER ASKED FOR ON THE REQUEST FILE, WHETHER OR NOT
017000* THAT DATE FALLS IN THIS RUN'S PERIOD - FAC-REQ-COUNT COUNTS ALL
017100* OF THEM BUT FAC-REQ-IN-PERIOD ONLY COUNTS THE ONES MNLOAD COULD
017200* ACTUALLY INDEX AGAINST NGT-TABLE.  MNRPT'S FACULTY SUMMARY EXPORT
017300* USES THE FULL COUNT, NOT THE IN-PERIOD ONE, SO A FACULTY MEMBER
017400* WHO REQUESTED NIGHTS OUTSIDE THE PERIOD STILL SEES THOSE NIGHTS
017500* REFLECTED IN THEIR OWN TOTALS.
017600 01  FAC-TABLE.
017700     05  FAC-ENTRY OCCURS 60 TIMES INDEXED BY FAC-IX.
017800         10  FAC-INDEX-FIELDS.
017900             15  FAC-ID               PIC X(10).
018000             15  FAC-NAME             PIC X(25).
018100         10  FAC-REST.
018200             15  FAC-DESIRED          PIC 9(03) COMP.
018300             15  FAC-PRIORITY         PIC 9(01) COMP.
018400             15  FAC-REQ-COUNT        PIC 9(03) COMP.
018500             15  FAC-REQ-IN-PERIOD    PIC 9(03) COMP.
018600             15  FAC-REQ-DATE  OCCURS 31 TIMES PIC X(10).
018700             15  FAC-ASSIGNED         PIC 9(03) COMP.
018800             15  FAC-ASG-DATE  OCCURS 62 TIMES PIC X(10).
018900         10  FILLER                   PIC X(04).
019000*     
019100 PROCEDURE DIVISION.
019200*     
019300* 0000 SERIES - TOP OF THE RUN.  THIS IS THE ONLY PARAGRAPH IN THE
019400* WHOLE SYSTEM THAT KNOWS THE ORDER THE FOUR WORKER PROGRAMS HAVE
019500* TO RUN IN - CALENDAR FIRST (MNCAL BUILDS THE NIGHT LIST), THEN
019600* THE REQUEST LOAD (MNLOAD), THEN THE OPTIMIZER (MNOPT), THEN THE
019700* METRICS/EXPORT/REPORT STEP (MNRPT) LAST SINCE IT NEEDS EVERY
019800* OTHER PROGRAM'S WORK FINISHED BEFORE IT CAN COUNT COVERAGE OR
019900* SATISFACTION.  NONE OF THE FOUR CHECK EACH OTHER'S RETURN CODE -
020000* EACH ONE STOPS THE RUN ITSELF (VIA STOP RUN IN ITS OWN PARAGRAPHS)
020100* IF ITS OWN INPUT IS BAD, SO THERE IS NOTHING FOR MNSCHED TO TEST
020200* BETWEEN CALLS.
020300 0000-MAIN-PROCESS.
020400     PERFORM 1000-READ-CONTROL-CARD THRU 1000-EXIT.
020500     DISPLAY "MNSCHED0001-I RUN STARTING - PERIOD "
020600         CTL-START-DATE " THRU " CTL-END-DATE.
020700     DISPLAY "MNSCHED0002-I COVERAGE REQUIRED PER NIGHT - "
020800         CTL-COVERAGE-REQ.
020900     DISPLAY "MNSCHED0003-I STRATEGY - " CTL-STRATEGY.
021000     CALL "MNCAL" USING CTL-PARMS, NGT-TABLE.
021100     CALL "MNLOAD" USING CTL-PARMS, NGT-TABLE, FAC-TABLE.
021200     CALL "MNOPT" USING CTL-PARMS, NGT-TABLE, FAC-TABLE.
021300     CALL "MNRPT" USING CTL-PARMS, NGT-TABLE, FAC-TABLE.
021400     PERFORM 1900-PRINT-COMPLETION THRU 1900-EXIT.
021500     STOP RUN.
021600 0000-EXIT.
021700     EXIT.
021800*     
021900* READ-CONTROL-CARD - READS THE ONE SYSIN RECORD, DEFAULTS THE    CHG0001 
022000* COVERAGE FIELD, VALIDATES THE STRATEGY NAME.  SCR0177 ADDED     CHG0004 
022100* THE STRATEGY FIELD; BEFORE THAT THE CARD WAS JUST THE TWO       CHG0004 
022200* DATES AND COVERAGE REQUIREMENT.                                 CHG0004 
022300* THE CARD IS STILL A SINGLE LINE-SEQUENTIAL RECORD - THIS SHOP
022400* HAS NEVER MOVED PCCM SCHEDULING PARAMETERS TO A PARMLIB MEMBER
022500* AND THERE IS NO PLAN TO.  A MISSING OR UNREADABLE CARD IS TREATED
022600* AS AN OPERATOR ERROR, NOT A PROGRAM BUG - THE RUN STOPS HERE
022700* RATHER THAN LETTING MNCAL DISCOVER BLANK DATES LATER AND GIVE A
022800* LESS USEFUL MESSAGE.  THE COVERAGE-REQUIRED FIELD IS THE ONE
022900* CARD VALUE WITH A DEFAULT (1 PER NIGHT) BECAUSE MOST PCCM CALL
023000* SCHEDULES ONLY EVER NEED SINGLE COVERAGE; DOUBLE COVERAGE IS THE
023100* EXCEPTION AND THE OPERATOR HAS TO ASK FOR IT ON PURPOSE.  THE
023200* STRATEGY FIELD GETS NO SUCH DEFAULT - SEE THE 1010 SERIES BELOW.
023300 1000-READ-CONTROL-CARD.
023400     OPEN INPUT MCARD-FILE.
023500     IF NOT MCARD-OK
023600         DISPLAY "MNSCHED0010-E CANNOT OPEN SYSIN, STATUS "
023700             MCARD-STAT
023800         DISPLAY "MNSCHED0011-E RUN ABENDING - NO CONTROL CARD"
023900         STOP RUN
024000     END-IF.
024100     READ MCARD-FILE
024200         AT END
024300             DISPLAY "MNSCHED0012-E SYSIN IS EMPTY"
024400             DISPLAY "MNSCHED0013-E RUN ABENDING - NO CONTROL CARD"
024500             STOP RUN
024600     END-READ.
024700     CLOSE MCARD-FILE.
024800     MOVE MCARD-START-DATE TO CTL-START-DATE.
024900     MOVE MCARD-END-DATE   TO CTL-END-DATE.
025000     IF MCARD-COVERAGE-REQ NOT NUMERIC OR MCARD-COVERAGE-REQ = ZERO
025100         MOVE 1 TO CTL-COVERAGE-REQ
025200     ELSE
025300         MOVE MCARD-COVERAGE-REQ TO CTL-COVERAGE-REQ
025400     END-IF.
025500     MOVE MCARD-STRATEGY TO CTL-STRATEGY MNS-CARD-STRAT-TEXT.
025600     PERFORM 1010-VALIDATE-STRATEGY THRU 1010-EXIT.
025700     IF NOT MNS-STRAT-IS-VALID
025800         DISPLAY "MNSCHED0014-E UNKNOWN STRATEGY ON CONTROL CARD - "
025900             CTL-STRATEGY
026000         DISPLAY "MNSCHED0015-E RUN ABENDING - MUST BE BALANCED, "
026100             "COVERAGE OR SATISFACTION"
026200         STOP RUN
026300     END-IF.
026400 1000-EXIT.
026500     EXIT.
026600*     
026700* 1010 SERIES - THE DIVISION CHIEF'S STANDING RULE IS THAT THE
026800* OPERATOR NAMES A STRATEGY EXPLICITLY EVERY RUN, SO THERE IS NO
026900* QUIET FALL-THROUGH TO BALANCED WHEN THE CARD IS MISTYPED.  THIS
027000* CHECK DUPLICATES PART OF WHAT MNOPT ITSELF DOES (SEE MNOPT'S OWN
027100* 4000 SERIES), BUT CATCHING A BAD STRATEGY NAME HERE SAVES A FULL
027200* CALENDAR BUILD AND REQUEST LOAD PASS JUST TO ABEND INSIDE THE
027300* OPTIMIZER.  STOPS THE MOMENT A MATCH IS FOUND - MNS-SUB1 NEVER
027400* NEEDS TO GO PAST 3, THE TABLE'S OWN OCCURS LIMIT, SO NO BOUNDS
027500* TEST IS NEEDED ON THE SUBSCRIPT ITSELF HERE.
027600 1010-VALIDATE-STRATEGY.
027700     MOVE ZERO TO MNS-STRAT-FOUND-FLAG.
027800     PERFORM 1011-CHECK-ONE-STRATEGY THRU 1011-EXIT
027900         VARYING MNS-SUB1 FROM 1 BY 1
028000         UNTIL MNS-SUB1 > 3 OR MNS-STRAT-IS-VALID.
028100 1010-EXIT.
028200     EXIT.
028300*     
028400* ONE PASS OF THE 1010 LOOP - COMPARES THE CARD'S STRATEGY TEXT
028500* AGAINST ONE ENTRY OF THE LITERAL TABLE BUILT ABOVE.  A PLAIN
028600* TABLE COMPARE RATHER THAN THREE SEPARATE IF STATEMENTS BECAUSE
028700* THE DIVISION HAS ASKED FOR A FOURTH STRATEGY TWICE NOW (BOTH
028800* TIMES LATER WITHDRAWN) - KEEPING THE NAMES IN ONE TABLE MEANS
028900* THE NEXT ONE ONLY TOUCHES MNS-VALID-STRAT-LIT, NOT THIS LOGIC.
029000 1011-CHECK-ONE-STRATEGY.
029100     IF MNS-CARD-STRAT-TEXT = MNS-VALID-STRAT(MNS-SUB1)
029200         MOVE 1 TO MNS-STRAT-FOUND-FLAG
029300     END-IF.
029400 1011-EXIT.
029500     EXIT.
029600*     
029700* PRINT-COMPLETION - THE RUN'S LAST WORDS: OUTPUT FILE NAMES      CHG0003 
029800* AND, PER SCR0318, A SUGGESTION WHEN THIS MONTH'S NUMBERS        CHG0006 
029900* POINT TOWARD A DIFFERENT STRATEGY NEXT TIME.                    CHG0006 
030000* THE TWO ADVISORY CONDITIONS BELOW ARE DELIBERATELY AN EITHER/OR
030100* - A RUN IS NEVER TOLD TO SWITCH STRATEGIES IN BOTH DIRECTIONS AT
030200* ONCE, AND A RUN THAT IS ALREADY HEALTHY ON BOTH MEASURES PRINTS
030300* NO ADVISORY AT ALL.  THIS IS INFORMATION ONLY - NOTHING HERE
030400* CHANGES CTL-STRATEGY OR TRIGGERS A SECOND RUN; THE DIVISION
030500* CHIEF READS THE SYSOUT AND DECIDES WHAT TO PUT ON NEXT MONTH'S
030600* CONTROL CARD.
030700 1900-PRINT-COMPLETION.
030800     DISPLAY "MNSCHED0090-I RUN COMPLETE.".
030900     DISPLAY "MNSCHED0091-I SCHEDULE DETAIL   - MOONSCH".
031000     DISPLAY "MNSCHED0092-I FACULTY SUMMARY   - MOONFAC".
031100     DISPLAY "MNSCHED0093-I REQUEST ANALYSIS  - MOONNGT".
031200     MOVE CTL-COVERAGE-RATE         TO MNS-ED-RATE.
031300     MOVE CTL-OVERALL-SATISFACTION  TO MNS-ED-SATIS.
031400     IF CTL-COVERAGE-RATE < 90 AND CTL-OVERALL-SATISFACTION > 85
031500         DISPLAY "MNSCHED0094-I ADVISORY - COVERAGE RATE "
031600             MNS-ED-RATE "% IS LOW WHILE SATISFACTION "
031700             MNS-ED-SATIS "% IS HIGH - THE COVERAGE STRATEGY MAY"
031800         DISPLAY "             FILL MORE NIGHTS NEXT RUN."
031900     ELSE
032000         IF CTL-OVERALL-SATISFACTION < 80 AND CTL-COVERAGE-RATE > 90
032100             DISPLAY "MNSCHED0095-I ADVISORY - SATISFACTION "
032200                 MNS-ED-SATIS "% IS LOW WHILE COVERAGE RATE "
032300                 MNS-ED-RATE "% IS HIGH - THE SATISFACTION"
032400             DISPLAY "             STRATEGY MAY SERVE FACULTY"
032500             DISPLAY "             PREFERENCES BETTER NEXT RUN."
032600         END-IF
032700     END-IF.
032800 1900-EXIT.
032900     EXIT.
033000*     
