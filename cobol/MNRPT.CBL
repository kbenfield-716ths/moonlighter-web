000100******************************************************************
000200* MNRPT                                                           *
000300* PCCM NIGHT SCHEDULING SYSTEM - METRICS, EXPORTS AND SUMMARY     *
000400*                                                                 *
000500* BUILDS COVERAGE/SATISFACTION METRICS FROM THE COMPLETED NIGHT   *
000600* AND FACULTY TABLES, PRINTS THE SYSOUT SUMMARY REPORT, AND       *
000700* WRITES THE THREE DELIMITED OUTPUT FILES (SCHEDULE, FACULTY      *
000800* SUMMARY, REQUEST ANALYSIS).  CALLED BY MNSCHED AS THE LAST      *
000900* STEP OF THE RUN.                                                *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    MNRPT.
001300 AUTHOR.        M OSEI.
001400 INSTALLATION.  PCCM DIVISION - DECISION SUPPORT GROUP.
001500 DATE-WRITTEN.  04/27/1987.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL SCHEDULING USE ONLY.
001800*     
001900* CHANGE LOG.                                                     CHG0000 
002000* ----------.                                                             
002100* DATE       PROGRAMMER       REQUEST   DESCRIPTION                       
002200* ---------  ---------------  --------  --------------------              
002300* 04/27/87   M OSEI            INIT      ORIGINAL RELEASE -       CHG0001 
002400*                                       PRINTED REPORT ONLY, NO   CHG0001 
002500*                                       EXPORT FILES.             CHG0001 
002600* 09/22/88   R HOLLOWAY        SCR0114   ADDED THE THREE EXPORT   CHG0002 
002700*                                       FILES SO THE PAYROLL      CHG0002 
002800*                                       OFFICE COULD STOP         CHG0002 
002900*                                       RE-KEYING THE SUMMARY     CHG0002 
003000*                                       REPORT.                   CHG0002 
003100* 05/02/91   J FENWICK         SCR0190   FULFILLMENT AND OVERALL  CHG0003 
003200*                                       SATISFACTION NOW ROUND    CHG0003 
003300*                                       HALF-UP TO ONE DECIMAL    CHG0003 
003400*                                       INSTEAD OF TRUNCATING.    CHG0003 
003500* 01/14/94   J FENWICK         SCR0242   SCHEDULE FILE EXPORT NOW CHG0004 
003600*                                       WARNS INSTEAD OF ABENDING CHG0004 
003700*                                       WHEN NO NIGHTS WERE       CHG0004 
003800*                                       ASSIGNED AT ALL.          CHG0004 
003900* 11/08/98   T ABARA           Y2K-004   NO 2-DIGIT YEAR FIELDS   CHG0005 
004000*                                       IN THIS PROGRAM -         CHG0005 
004100*                                       REVIEWED, NO CHANGE.      CHG0005 
004200* 06/30/03   M OSEI            SCR0310   UNCOVERED/PARTIAL GAP    CHG0006 
004300*                                       BLOCKS NOW TRUNCATE WITH  CHG0006 
004400*                                       '... AND N MORE' INSTEAD  CHG0006 
004500*                                       OF RUNNING THE REPORT OFF CHG0006 
004600*                                       THE PAGE.                 CHG0006 
004700* 09/14/05   D PRATT           SCR0318   COVERAGE-RATE AND        CHG0007 
004800*                                       OVERALL-SATISFACTION NOW  CHG0007 
004900*                                       ALSO COPIED BACK TO CTL-  CHG0007 
005000*                                       PARMS SO MNSCHED CAN BASE CHG0007 
005100*                                       ITS STRATEGY ADVISORY     CHG0007 
005200*                                       HINTS ON THEM.            CHG0007 
005300* 03/19/08   R HOLLOWAY         SCR0355   FACULTY SUMMARY EXPORT  CHG0008 
005400*                                       ROW ORDER CLARIFIED AS    CHG0008 
005500*                                       LOAD ORDER, NOT SORTED -  CHG0008 
005600*                                       PAYROLL HAD ASKED WHY THE CHG0008 
005700*                                       ROWS DID NOT MATCH THE    CHG0008 
005800*                                       SYSOUT'S HEAVIEST-FIRST   CHG0008 
005900*                                       ORDER; ANSWER WAS THAT    CHG0008 
006000*                                       THEY WERE NEVER MEANT TO. CHG0008 
006100*     
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-3090.
006500 OBJECT-COMPUTER.   IBM-3090.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS MNR-NUMERIC-CLASS IS "0" THRU "9"
006900     UPSI-0 ON STATUS IS MNR-TRACE-ON
007000            OFF STATUS IS MNR-TRACE-OFF.
007100*     
007200* MNR-NUMERIC-CLASS IS CARRIED OVER FROM THE CONVENTIONS OF THE
007300* OTHER FOUR PROGRAMS IN THIS SUITE EVEN THOUGH MNRPT ITSELF
007400* NEVER TESTS AN UNVALIDATED FIELD FOR NUMERICNESS - EVERY
007500* FIELD IT READS WAS ALREADY VALIDATED BY MNLOAD OR BUILT BY
007600* MNCAL/MNOPT BEFORE MNRPT EVER SEES IT.  LEFT DECLARED SO A
007700* FUTURE MAINTAINER ADDING A NEW VALIDATION STEP HERE HAS IT
007800* READY WITHOUT NEEDING TO TOUCH SPECIAL-NAMES AGAIN.
007900*     
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT MSCH-FILE ASSIGN TO MOONSCH
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS MSCH-STAT.
008500     SELECT MFAC-FILE ASSIGN TO MOONFAC
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS MFAC-STAT.
008800     SELECT MNGT-FILE ASSIGN TO MOONNGT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS MNGT-STAT.
009100*     
009200* THREE OUTPUT-ONLY FILES, EACH A FLAT COMMA-FREE FIXED-WIDTH
009300* LAYOUT RATHER THAN A TRUE DELIMITED FORMAT, SINCE THE PAYROLL
009400* OFFICE'S OWN EXTRACT TOOLS (SCR0114) EXPECTED FIXED COLUMN
009500* POSITIONS, NOT A COMMA-SEPARATED FILE, WHEN THIS FEATURE WAS
009600* FIRST ADDED IN 1988.  THE NAME "EXPORT FILES" STUCK EVEN
009700* THOUGH THEY ARE NOT DELIMITED IN THE USUAL SENSE.
009800*     
009900 DATA DIVISION.
010000 FILE SECTION.
010100*     
010200* SCHEDULE DETAIL - ONE RECORD PER NIGHT/FACULTY ASSIGNMENT       CHG0002 
010300* PAIR, SORTED BY DATE ASCENDING (ALREADY THE NIGHT TABLE'S       CHG0002 
010400* OWN ORDER).                                                     CHG0002 
010500* A NIGHT WITH NO ASSIGNMENTS PRODUCES NO RECORD AT ALL ON THIS
010600* FILE - THERE IS NO "UNASSIGNED" MARKER ROW.  DOWNSTREAM
010700* CONSUMERS LOOKING FOR GAPS SHOULD USE THE REQUEST-ANALYSIS
010800* EXPORT (MNGT-FILE) INSTEAD, WHICH HAS ONE ROW PER NIGHT
010900* REGARDLESS OF COVERAGE.
011000 FD  MSCH-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 45 CHARACTERS.
011300 01  MSCH-RECORD.
011400     05  MSCH-INDEX-FIELDS.
011500         10  MSCH-DATE              PIC X(10).
011600     05  MSCH-REST.
011700         10  MSCH-FACULTY-ID        PIC X(10).
011800         10  MSCH-FACULTY-NAME      PIC X(25).
011900 01  MSCH-RECORD-R REDEFINES MSCH-RECORD.
012000     05  FILLER                     PIC X(45).
012100*     
012200* FACULTY SUMMARY - ONE RECORD PER FACULTY MEMBER.                CHG0002 
012300* MFAC-DIFFERENCE IS SIGNED (ASSIGNED MINUS DESIRED) SO A
012400* SPREADSHEET READING THIS FILE CAN TELL OVER-ASSIGNMENT FROM
012500* UNDER-ASSIGNMENT WITHOUT A SEPARATE FLAG COLUMN.  MFAC-
012600* FULFILLMENT IS THE SAME PERCENTAGE SHOWN IN THE SYSOUT REPORT,
012700* EXPORTED HERE SO THE PAYROLL OFFICE DOES NOT HAVE TO
012800* RECALCULATE IT.
012900 FD  MFAC-FILE
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 51 CHARACTERS.
013200 01  MFAC-RECORD.
013300     05  MFAC-INDEX-FIELDS.
013400         10  MFAC-FACULTY-ID        PIC X(10).
013500         10  MFAC-FACULTY-NAME      PIC X(25).
013600     05  MFAC-REST.
013700         10  MFAC-REQUESTED         PIC 9(03).
013800         10  MFAC-DESIRED           PIC 9(03).
013900         10  MFAC-ASSIGNED          PIC 9(03).
014000         10  MFAC-DIFFERENCE        PIC S9(03).
014100         10  MFAC-FULFILLMENT       PIC 9(03)V9(01).
014200 01  MFAC-RECORD-R REDEFINES MFAC-RECORD.
014300     05  FILLER                     PIC X(51).
014400*     
014500* REQUEST ANALYSIS - ONE RECORD PER NIGHT IN THE PERIOD, IN       CHG0002 
014600* CALENDAR ORDER.                                                 CHG0002 
014700* THE 200-BYTE NAME-LIST FIELDS ARE WIDE ENOUGH FOR A FULLY
014800* REQUESTED NIGHT (UP TO 60 REQUESTERS) IN PRACTICE, SINCE 60
014900* FACULTY NAMES AT 25 BYTES APIECE NEVER ACTUALLY OCCUR ON ONE
015000* NIGHT - THE FIELD IS SIZED TO WHAT THE DIVISION HAS ACTUALLY
015100* SEEN, NOT TO THE THEORETICAL NGT-REQUESTER MAXIMUM, AND
015200* 5320/5330 SIMPLY STOP STRINGING IF THE TEXT FIELD FILLS.
015300 FD  MNGT-FILE
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 421 CHARACTERS.
015600 01  MNGT-RECORD.
015700     05  MNGT-INDEX-FIELDS.
015800         10  MNGT-DATE              PIC X(10).
015900     05  MNGT-REST.
016000         10  MNGT-REQUEST-COUNT     PIC 9(03).
016100         10  MNGT-ASSIGNED-COUNT    PIC 9(03).
016200         10  MNGT-FILLED-FLAG       PIC X(05).
016300         10  MNGT-REQUESTER-NAMES   PIC X(200).
016400         10  MNGT-ASSIGNED-NAMES    PIC X(200).
016500 01  MNGT-RECORD-R REDEFINES MNGT-RECORD.
016600     05  FILLER                     PIC X(421).
016700*     
016800 WORKING-STORAGE SECTION.
016900*     
017000* FILE STATUS AND STANDALONE COUNTERS.  ONLY THE "00" SUCCESS
017100* CODE GETS A 88-LEVEL ON ANY OF THE THREE EXPORT FILES - AN
017200* OPEN FAILURE ON ANY OF THEM IS LOGGED AND SKIPPED (SCR0242
017300* GENERALIZED TO ALL THREE FILES, NOT JUST THE SCHEDULE EXPORT)
017400* RATHER THAN ABENDING, SINCE A MISSING EXPORT FILE DOES NOT
017500* PREVENT THE OTHER TWO EXPORTS OR THE SYSOUT REPORT FROM
017600* STILL BEING USEFUL TO THE DIVISION.
017700 77  MSCH-STAT                 PIC XX.
017800     88  MSCH-OK                        VALUE "00".
017900 77  MFAC-STAT                 PIC XX.
018000     88  MFAC-OK                        VALUE "00".
018100 77  MNGT-STAT                 PIC XX.
018200     88  MNGT-OK                        VALUE "00".
018300 77  MNR-SUB1                  PIC 9(03) COMP VALUE ZERO.
018400 77  MNR-SUB2                  PIC 9(03) COMP VALUE ZERO.
018500 77  MNR-SHIFT-DONE-FLAG       PIC 9     VALUE ZERO.
018600     88  MNR-SHIFT-DONE                VALUE 1.
018700*     
018800* METRICS ACCUMULATORS.  COVERAGE-RATE AND OVERALL-SATISFACTION
018900* ARE BOTH EXPRESSED AS A PERCENTAGE WITH ONE DECIMAL PLACE
019000* (PIC 9(03)V9(01)) TO MATCH THE CTL-PARMS FIELDS THEY ARE
019100* EVENTUALLY COPIED INTO FOR MNSCHED - KEEPING THE INTERNAL
019200* WORKING FIELD AND THE LINKAGE FIELD THE SAME SHAPE AVOIDS ANY
019300* ROUNDING SURPRISE ON THE COPY.
019400 77  MNR-FULLY-COVERED         PIC 9(03) COMP VALUE ZERO.
019500 77  MNR-PARTIALLY-COVERED     PIC 9(03) COMP VALUE ZERO.
019600 77  MNR-UNCOVERED             PIC 9(03) COMP VALUE ZERO.
019700 77  MNR-COVERAGE-RATE         PIC 9(03)V9(01) VALUE ZERO.
019800 77  MNR-SHIFTS-NEEDED         PIC 9(05) COMP VALUE ZERO.
019900 77  MNR-SHIFTS-FILLED         PIC 9(05) COMP VALUE ZERO.
020000 77  MNR-TOTAL-DESIRED         PIC 9(05) COMP VALUE ZERO.
020100 77  MNR-TOTAL-ASSIGNED        PIC 9(05) COMP VALUE ZERO.
020200 77  MNR-OVERALL-SATISFACTION  PIC 9(03)V9(01) VALUE ZERO.
020300 77  MNR-FULL-GAP-CNT          PIC 9(03) COMP VALUE ZERO.
020400 77  MNR-PARTIAL-GAP-CNT       PIC 9(03) COMP VALUE ZERO.
020500*     
020600* REDEFINES 1 OF 3 - FULL-GAP NIGHT LIST (ZERO ASSIGNMENTS).
020700 01  MNR-FULL-GAP-LIT.
020800     05  FILLER                PIC X(620) VALUE SPACES.
020900 01  MNR-FULL-GAP-R REDEFINES MNR-FULL-GAP-LIT.
021000     05  MNR-FULL-GAP-NGT OCCURS 62 TIMES PIC 9(03) COMP.
021100*     
021200* REDEFINES 2 OF 3 - PARTIAL-GAP NIGHT LIST (SOME BUT NOT ALL
021300* SLOTS FILLED).
021400 01  MNR-PARTIAL-GAP-LIT.
021500     05  FILLER                PIC X(620) VALUE SPACES.
021600 01  MNR-PARTIAL-GAP-R REDEFINES MNR-PARTIAL-GAP-LIT.
021700     05  MNR-PARTIAL-GAP-NGT OCCURS 62 TIMES PIC 9(03) COMP.
021800*     
021900* REDEFINES 3 OF 3 - FACULTY-TABLE-INDEX SORT ORDER FOR THE
022000* REPORT TABLE, DESCENDING ON ASSIGNED COUNT, STABLE.
022100 01  MNR-FAC-ORDER-LIT.
022200     05  FILLER                PIC X(180) VALUE SPACES.
022300 01  MNR-FAC-ORDER-R REDEFINES MNR-FAC-ORDER-LIT.
022400     05  MNR-FAC-ORDER OCCURS 60 TIMES PIC 9(03) COMP.
022500*     
022600 77  MNR-KEY-FAC-IDX           PIC 9(03) COMP VALUE ZERO.
022700 77  MNR-TRUNC-CNT             PIC 9(03) COMP VALUE ZERO.
022800 77  MNR-NAME-POS              PIC 9(03) COMP VALUE ZERO.
022900* MNR-RATIO-TEMP IS DECLARED BUT NOT CURRENTLY REFERENCED BY ANY
023000* PARAGRAPH - IT WAS ADDED ALONGSIDE SCR0190'S ROUNDING FIX AS A
023100* SCRATCH FIELD FOR AN INTERMEDIATE RATIO, THEN THE FINAL CODE
023200* USED COMPUTE ROUNDED DIRECTLY INSTEAD AND NEVER NEEDED IT.
023300* LEFT IN PLACE RATHER THAN REMOVED SINCE A LATER REQUEST MAY
023400* WANT A PRE-ROUNDING INTERMEDIATE VALUE TO DISPLAY FOR AUDIT.
023500 77  MNR-RATIO-TEMP            PIC 9(05)V9(04) COMP VALUE ZERO.
023600*     
023700* WORK AREA FOR BUILDING A COMMA-SEPARATED NAME LIST.  SIZED AT
023800* 200 BYTES SINCE THE WORST CASE IS ALL NINE ASSIGNED SLOTS
023900* FILLED WITH A FULL 25-BYTE NAME EACH PLUS DELIMITERS, WELL
024000* UNDER THIS LIMIT; THE REQUESTER SIDE CAN RUN TO 60 NAMES BUT
024100* IS STILL TRUNCATED TO FIT THE SAME 200-BYTE WORK FIELD AND
024200* THE MATCHING 200-BYTE EXPORT COLUMN, SINCE NO NIGHT IN
024300* PRACTICE HAS EVER DRAWN THAT MANY REQUESTS.
024400 01  MNR-NAME-LIST-WORK.
024500     05  MNR-NAME-LIST-TEXT    PIC X(200) VALUE SPACES.
024600     05  FILLER                PIC X(04)  VALUE SPACES.
024700*     
024800* PRINT LINE FOR THE SYSOUT SUMMARY REPORT.
024900 01  MNR-PRINT-LINE.
025000     05  MNR-PRINT-TEXT        PIC X(100) VALUE SPACES.
025100     05  FILLER                PIC X(32)  VALUE SPACES.
025200*     
025300* EDITED FIELDS FOR THE COVERAGE METRICS AND SATISFACTION BLOCKS.
025400* EVERY DISPLAY IN THE SUMMARY REPORT GOES THROUGH ONE OF THESE
025500* ZERO-SUPPRESSED FIELDS RATHER THAN DISPLAYING A COMP OR
025600* ZONED-NUMERIC WORKING-STORAGE ITEM DIRECTLY - A RAW DISPLAY OF
025700* AN UNEDITED PIC 9(05) COMP WOULD PRINT LEADING ZEROS, WHICH
025800* THIS SHOP'S REPORTS HAVE NEVER DONE.
025900 01  MNR-ED-FIELDS.
026000     05  MNR-ED-NIGHTS         PIC ZZ9.
026100     05  MNR-ED-FULLY          PIC ZZ9.
026200     05  MNR-ED-RATE           PIC ZZ9.9.
026300     05  MNR-ED-PARTIAL        PIC ZZ9.
026400     05  MNR-ED-UNCOV          PIC ZZ9.
026500     05  MNR-ED-NEEDED         PIC ZZZZ9.
026600     05  MNR-ED-FILLED         PIC ZZZZ9.
026700     05  MNR-ED-TOT-DESIRED    PIC ZZZZ9.
026800     05  MNR-ED-TOT-ASSIGNED   PIC ZZZZ9.
026900     05  MNR-ED-SATIS          PIC ZZZ9.9.
027000     05  MNR-ED-ASSIGNED-CNT   PIC ZZ9.
027100     05  MNR-ED-REQUIRED-CNT   PIC ZZ9.
027200     05  MNR-ED-TRUNC          PIC ZZ9.
027300     05  FILLER                PIC X(04)  VALUE SPACES.
027400*     
027500* EDITED FIELDS FOR ONE ROW OF THE FACULTY ASSIGNMENTS TABLE.
027600* MNR-ED-ROW-DIFF IS THE ONLY SIGNED-EDITED FIELD IN THE WHOLE
027700* PROGRAM (PIC +ZZZZZZ9) SO ITS SIGN PRINTS EXPLICITLY - EVERY
027800* OTHER EDITED FIELD HERE HOLDS AN UNSIGNED COUNT OR PERCENTAGE
027900* AND NEVER NEEDS A SIGN CHARACTER.
028000 01  MNR-ED-ROW.
028100     05  MNR-ED-ROW-NAME       PIC X(25).
028200     05  MNR-ED-ROW-REQ        PIC ZZZZZZZZZ9.
028300     05  MNR-ED-ROW-DES        PIC ZZZZZZZZZ9.
028400     05  MNR-ED-ROW-ASG        PIC ZZZZZZZZZ9.
028500     05  MNR-ED-ROW-DIFF       PIC +ZZZZZZ9.
028600     05  MNR-ED-ROW-FULF       PIC ZZZZZZZZZ9.
028700     05  FILLER                PIC X(04)  VALUE SPACES.
028800*     
028900 LINKAGE SECTION.
029000*     
029100* CONTROL PARAMETERS, SAME HAND-COPIED LAYOUT AS THE OTHER FOUR
029200* PROGRAMS.  MNRPT IS THE ONLY ONE OF THE FIVE THAT WRITES TO
029300* CTL-COVERAGE-RATE AND CTL-OVERALL-SATISFACTION (SCR0318) - IT
029400* DOES SO IN 5000-BUILD-METRICS, AFTER WHICH MNSCHED CAN READ
029500* BOTH VALUES BACK WITHOUT OPENING ANY OF MNRPT'S OWN EXPORT
029600* FILES ITSELF.
029700 01  CTL-PARMS.
029800     05  CTL-START-DATE       PIC X(10).
029900     05  CTL-END-DATE         PIC X(10).
030000     05  CTL-COVERAGE-REQ     PIC 9(02).
030100     05  CTL-STRATEGY         PIC X(12).
030200     05  CTL-TOTAL-NIGHTS     PIC 9(03) COMP.
030300     05  CTL-FACULTY-COUNT    PIC 9(03) COMP.
030400     05  CTL-BAD-PARMS-FLAG   PIC 9.
030500         88  CTL-PARMS-ARE-BAD        VALUE 1.
030600     05  CTL-COVERAGE-RATE    PIC 9(03)V9(01).
030700     05  CTL-OVERALL-SATISFACTION PIC 9(03)V9(01).
030800     05  FILLER               PIC X(05).
030900*     
031000* NIGHT TABLE, ARRIVING COMPLETE WITH BOTH NGT-REQUESTER (FROM
031100* MNLOAD) AND NGT-ASSIGNED (FROM MNOPT) ALREADY FILLED IN.
031200* MNRPT READS THIS TABLE BUT NEVER WRITES TO IT - ITS JOB IS TO
031300* SUMMARIZE WHAT THE EARLIER FOUR PROGRAMS ALREADY DECIDED, NOT
031400* TO CHANGE ANY ASSIGNMENT.
031500 01  NGT-TABLE.
031600     05  NGT-ENTRY OCCURS 62 TIMES INDEXED BY NGT-IX.
031700         10  NGT-INDEX-FIELDS.
031800             15  NGT-DATE             PIC X(10).
031900         10  NGT-REST.
032000             15  NGT-REQ-COUNT        PIC 9(03) COMP.
032100             15  NGT-REQUESTER OCCURS 60 TIMES PIC 9(03) COMP.
032200             15  NGT-ASSIGNED-CNT     PIC 9(02) COMP.
032300             15  NGT-ASSIGNED  OCCURS 9 TIMES PIC 9(03) COMP.
032400         10  FILLER                   PIC X(04).
032500*     
032600* ONE ENTRY PER FACULTY MEMBER, COMPLETE WITH FAC-ASSIGNED AND
032700* FAC-ASG-DATE ALREADY FILLED IN BY MNOPT.  MNRPT NEVER WRITES
032800* TO ANY FIELD OF THIS TABLE - IT ONLY READS FAC-DESIRED,
032900* FAC-PRIORITY, FAC-REQ-COUNT AND FAC-ASSIGNED TO BUILD THE
033000* FACULTY SUMMARY EXPORT AND THE SYSOUT TABLE.  FAC-ASG-DATE
033100* ITSELF IS NOT USED HERE AT ALL - THE SCHEDULE EXPORT (MSCH-
033200* FILE) IS BUILT BY WALKING NGT-TABLE INSTEAD, SINCE THAT KEEPS
033300* THE OUTPUT IN CALENDAR ORDER WITHOUT AN EXTRA SORT STEP.
033400 01  FAC-TABLE.
033500     05  FAC-ENTRY OCCURS 60 TIMES INDEXED BY FAC-IX.
033600         10  FAC-INDEX-FIELDS.
033700             15  FAC-ID               PIC X(10).
033800             15  FAC-NAME             PIC X(25).
033900         10  FAC-REST.
034000             15  FAC-DESIRED          PIC 9(03) COMP.
034100             15  FAC-PRIORITY         PIC 9(01) COMP.
034200             15  FAC-REQ-COUNT        PIC 9(03) COMP.
034300             15  FAC-REQ-IN-PERIOD    PIC 9(03) COMP.
034400             15  FAC-REQ-DATE  OCCURS 31 TIMES PIC X(10).
034500             15  FAC-ASSIGNED         PIC 9(03) COMP.
034600             15  FAC-ASG-DATE  OCCURS 62 TIMES PIC X(10).
034700         10  FILLER                   PIC X(04).
034800*     
034900 PROCEDURE DIVISION USING CTL-PARMS, NGT-TABLE, FAC-TABLE.
035000*     
035100* 0000 SERIES - METRICS MUST BE BUILT BEFORE ANYTHING ELSE,
035200* SINCE THE SUMMARY REPORT AND ALL THREE EXPORT FILES DEPEND ON
035300* VALUES 5000-BUILD-METRICS COMPUTES (COVERAGE RATE, GAP LISTS,
035400* FACULTY SORT ORDER, OVERALL SATISFACTION).  THE PRINTED
035500* REPORT RUNS BEFORE THE THREE FILE WRITES PURELY BY HOUSE
035600* CONVENTION - SYSOUT OUTPUT COMES FIRST SO AN OPERATOR
035700* WATCHING THE CONSOLE SEES THE SUMMARY WHILE THE EXPORT FILES
035800* ARE STILL BEING WRITTEN.
035900 0000-MAIN-PROCESS.
036000     PERFORM 5000-BUILD-METRICS THRU 5000-EXIT.
036100     PERFORM 5400-PRINT-SUMMARY-REPORT THRU 5400-EXIT.
036200     PERFORM 5100-WRITE-SCHEDULE-FILE THRU 5100-EXIT.
036300     PERFORM 5200-WRITE-FACULTY-FILE THRU 5200-EXIT.
036400     PERFORM 5300-WRITE-NIGHT-FILE THRU 5300-EXIT.
036500     GOBACK.
036600 0000-EXIT.
036700     EXIT.
036800*     
036900* BUILD-METRICS - COMPUTES COVERAGE, SHIFT AND SATISFACTION       CHG0001 
037000* TOTALS AND THE GAP LISTS FROM THE COMPLETED NIGHT AND           CHG0001 
037100* FACULTY TABLES.  MUST RUN BEFORE THE REPORT AND EXPORTS.        CHG0001 
037200* COVERAGE-RATE IS FULLY-COVERED NIGHTS OVER TOTAL NIGHTS, NOT
037300* SHIFTS-FILLED OVER SHIFTS-NEEDED - A NIGHT THAT IS ONE BODY
037400* SHORT OF ITS COVERAGE REQUIREMENT COUNTS AS ZERO TOWARD THIS
037500* RATE EVEN THOUGH MOST OF ITS SLOTS WERE FILLED, WHICH IS WHY
037600* THE SHIFTS-NEEDED/SHIFTS-FILLED PAIR IS TRACKED AND DISPLAYED
037700* SEPARATELY RATHER THAN BEING USED TO COMPUTE THE HEADLINE
037800* COVERAGE-RATE FIGURE ITSELF.
037900 5000-BUILD-METRICS.
038000     MOVE ZERO TO MNR-FULLY-COVERED MNR-PARTIALLY-COVERED.
038100     MOVE ZERO TO MNR-UNCOVERED MNR-FULL-GAP-CNT MNR-PARTIAL-GAP-CNT.
038200     MOVE ZERO TO MNR-SHIFTS-NEEDED MNR-SHIFTS-FILLED.
038300     PERFORM 5010-SCAN-ONE-NIGHT THRU 5010-EXIT
038400         VARYING NGT-IX FROM 1 BY 1
038500         UNTIL NGT-IX > CTL-TOTAL-NIGHTS.
038600     COMPUTE MNR-SHIFTS-NEEDED = CTL-TOTAL-NIGHTS * CTL-COVERAGE-REQ.
038700     COMPUTE MNR-COVERAGE-RATE ROUNDED =
038800         (MNR-FULLY-COVERED / CTL-TOTAL-NIGHTS) * 100.
038900     MOVE ZERO TO MNR-TOTAL-DESIRED MNR-TOTAL-ASSIGNED.
039000     PERFORM 5020-SUM-ONE-FACULTY THRU 5020-EXIT
039100         VARYING FAC-IX FROM 1 BY 1
039200         UNTIL FAC-IX > CTL-FACULTY-COUNT.
039300     IF MNR-TOTAL-DESIRED = ZERO
039400         MOVE ZERO TO MNR-OVERALL-SATISFACTION
039500     ELSE
039600         COMPUTE MNR-OVERALL-SATISFACTION ROUNDED =
039700             (MNR-TOTAL-ASSIGNED / MNR-TOTAL-DESIRED) * 100
039800     END-IF.
039900     MOVE MNR-COVERAGE-RATE   TO CTL-COVERAGE-RATE.
040000     MOVE MNR-OVERALL-SATISFACTION TO CTL-OVERALL-SATISFACTION.
040100     PERFORM 5030-BUILD-FAC-ORDER THRU 5030-EXIT.
040200 5000-EXIT.
040300     EXIT.
040400*     
040500* CLASSIFIES ONE NIGHT AS FULLY/PARTIALLY/UNCOVERED AND RECORDS
040600* IT ON THE APPROPRIATE GAP LIST.  THE GAP LIST OCCURS TABLES ARE
040700* SIZED TO THE SAME 62-NIGHT MAXIMUM AS NGT-TABLE, SO NO BOUNDS
040800* CHECK IS NEEDED HERE - NGT-IX NEVER EXCEEDS CTL-TOTAL-NIGHTS.
040900 5010-SCAN-ONE-NIGHT.
041000     IF NGT-ASSIGNED-CNT(NGT-IX) >= CTL-COVERAGE-REQ
041100         ADD 1 TO MNR-FULLY-COVERED
041200     ELSE
041300         IF NGT-ASSIGNED-CNT(NGT-IX) > ZERO
041400             ADD 1 TO MNR-PARTIALLY-COVERED
041500             ADD 1 TO MNR-PARTIAL-GAP-CNT
041600             SET MNR-PARTIAL-GAP-NGT(MNR-PARTIAL-GAP-CNT) TO NGT-IX
041700         ELSE
041800             ADD 1 TO MNR-UNCOVERED
041900             ADD 1 TO MNR-FULL-GAP-CNT
042000             SET MNR-FULL-GAP-NGT(MNR-FULL-GAP-CNT) TO NGT-IX
042100         END-IF
042200     END-IF.
042300     ADD NGT-ASSIGNED-CNT(NGT-IX) TO MNR-SHIFTS-FILLED.
042400 5010-EXIT.
042500     EXIT.
042600*     
042700* ONE FACULTY MEMBER'S CONTRIBUTION TO THE RUN-WIDE DESIRED AND
042800* ASSIGNED TOTALS THAT 5000 DIVIDES TO GET OVERALL SATISFACTION.
042900 5020-SUM-ONE-FACULTY.
043000     ADD FAC-DESIRED(FAC-IX)  TO MNR-TOTAL-DESIRED.
043100     ADD FAC-ASSIGNED(FAC-IX) TO MNR-TOTAL-ASSIGNED.
043200 5020-EXIT.
043300     EXIT.
043400*     
043500* BUILD-FAC-ORDER - STABLE INSERTION SORT OF THE FACULTY-TABLE    CHG0001 
043600* INDEXES DESCENDING ON ASSIGNED-NIGHT COUNT, FOR THE REPORT'S    CHG0001 
043700* FACULTY ASSIGNMENTS TABLE.  SAME TECHNIQUE AS THE NIGHT AND     CHG0001 
043800* REQUESTER SORTS IN MNOPT.                                       CHG0001 
043900 5030-BUILD-FAC-ORDER.
044000     PERFORM 5031-SEED-ONE-FAC-SLOT THRU 5031-EXIT
044100         VARYING MNR-SUB1 FROM 1 BY 1
044200         UNTIL MNR-SUB1 > CTL-FACULTY-COUNT.
044300     IF CTL-FACULTY-COUNT > 1
044400         PERFORM 5032-INSERT-ONE-FAC THRU 5032-EXIT
044500             VARYING MNR-SUB1 FROM 2 BY 1
044600             UNTIL MNR-SUB1 > CTL-FACULTY-COUNT
044700     END-IF.
044800 5030-EXIT.
044900     EXIT.
045000*     
045100* IDENTITY SEEDING, SAME PATTERN AS MNOPT'S 4010/4121.
045200 5031-SEED-ONE-FAC-SLOT.
045300     MOVE MNR-SUB1 TO MNR-FAC-ORDER(MNR-SUB1).
045400 5031-EXIT.
045500     EXIT.
045600*     
045700* STANDARD INSERTION-SORT OUTER STEP, IDENTICAL SHAPE TO MNOPT'S
045800* 4020/4122/4222 - LIFTS ONE FACULTY-TABLE INDEX OUT AND SHIFTS
045900* EVERYTHING WITH A LOWER ASSIGNED COUNT ONE SLOT RIGHT.
046000 5032-INSERT-ONE-FAC.
046100     MOVE MNR-FAC-ORDER(MNR-SUB1) TO MNR-KEY-FAC-IDX.
046200     MOVE MNR-SUB1 TO MNR-SUB2.
046300     MOVE ZERO TO MNR-SHIFT-DONE-FLAG.
046400     PERFORM 5033-SHIFT-ONE-FAC THRU 5033-EXIT
046500         UNTIL MNR-SHIFT-DONE.
046600     MOVE MNR-KEY-FAC-IDX TO MNR-FAC-ORDER(MNR-SUB2).
046700 5032-EXIT.
046800     EXIT.
046900*     
047000* STOPS BEFORE SUBSCRIPTING MNR-FAC-ORDER WITH MNR-SUB2 - 1 WHEN
047100* MNR-SUB2 IS ALREADY AT THE LOW END OF THE WORKED RANGE.
047200 5033-SHIFT-ONE-FAC.
047300     IF MNR-SUB2 < 2
047400         MOVE 1 TO MNR-SHIFT-DONE-FLAG
047500         GO TO 5033-EXIT
047600     END-IF.
047700     IF FAC-ASSIGNED(MNR-FAC-ORDER(MNR-SUB2 - 1))
047800             >= FAC-ASSIGNED(MNR-KEY-FAC-IDX)
047900         MOVE 1 TO MNR-SHIFT-DONE-FLAG
048000         GO TO 5033-EXIT
048100     END-IF.
048200     MOVE MNR-FAC-ORDER(MNR-SUB2 - 1) TO MNR-FAC-ORDER(MNR-SUB2).
048300     SUBTRACT 1 FROM MNR-SUB2.
048400 5033-EXIT.
048500     EXIT.
048600*     
048700* WRITE-SCHEDULE-FILE - ONE RECORD PER NIGHT/FACULTY ASSIGNMENT,  CHG0001 
048800* IN NGT-TABLE'S OWN (CALENDAR) ORDER.  CHG0004 - IF NOTHING      CHG0004 
048900* WAS ASSIGNED AT ALL, WARN AND SKIP THE FILE ENTIRELY RATHER     CHG0004 
049000* THAN ABENDING ON THE OPEN.                                      CHG0004 
049100 5100-WRITE-SCHEDULE-FILE.
049200     IF MNR-SHIFTS-FILLED = ZERO
049300         DISPLAY "MNRPT0010-W NO NIGHTS WERE ASSIGNED - SCHEDULE "
049400             "FILE WILL NOT BE WRITTEN"
049500         GO TO 5100-EXIT
049600     END-IF.
049700     OPEN OUTPUT MSCH-FILE.
049800     IF NOT MSCH-OK
049900         DISPLAY "MNRPT0011-E UNABLE TO OPEN SCHEDULE FILE, "
050000             "STATUS = " MSCH-STAT
050100         GO TO 5100-EXIT
050200     END-IF.
050300     PERFORM 5110-WRITE-ONE-NIGHT-SCHED THRU 5110-EXIT
050400         VARYING NGT-IX FROM 1 BY 1
050500         UNTIL NGT-IX > CTL-TOTAL-NIGHTS.
050600     CLOSE MSCH-FILE.
050700 5100-EXIT.
050800     EXIT.
050900*     
051000* A NIGHT WITH ZERO ASSIGNMENTS SKIPS WRITING ANYTHING TO MSCH-
051100* FILE AT ALL - THE SCHEDULE EXPORT IS A LIST OF ACTUAL
051200* ASSIGNMENTS, NOT A GRID WITH BLANK CELLS FOR EVERY OPEN NIGHT.
051300 5110-WRITE-ONE-NIGHT-SCHED.
051400     IF NGT-ASSIGNED-CNT(NGT-IX) = ZERO
051500         GO TO 5110-EXIT
051600     END-IF.
051700     PERFORM 5111-WRITE-ONE-ASSIGNMENT THRU 5111-EXIT
051800         VARYING MNR-SUB1 FROM 1 BY 1
051900         UNTIL MNR-SUB1 > NGT-ASSIGNED-CNT(NGT-IX).
052000 5110-EXIT.
052100     EXIT.
052200*     
052300* ONE NIGHT/FACULTY PAIR, WRITTEN IMMEDIATELY - NO BUFFERING OR
052400* SORTING IS NEEDED SINCE NGT-ASSIGNED ALREADY HOLDS THE
052500* FACULTY IN THE ORDER MNOPT CLAIMED THE SLOTS, WHICH IS
052600* ACCEPTABLE FOR THIS EXPORT'S PURPOSES.
052700 5111-WRITE-ONE-ASSIGNMENT.
052800     SET FAC-IX TO NGT-ASSIGNED(NGT-IX, MNR-SUB1).
052900     MOVE SPACES TO MSCH-RECORD.
053000     MOVE NGT-DATE(NGT-IX)   TO MSCH-DATE.
053100     MOVE FAC-ID(FAC-IX)     TO MSCH-FACULTY-ID.
053200     MOVE FAC-NAME(FAC-IX)   TO MSCH-FACULTY-NAME.
053300     WRITE MSCH-RECORD.
053400 5111-EXIT.
053500     EXIT.
053600*     
053700* WRITE-FACULTY-FILE - ONE RECORD PER FACULTY MEMBER, IN          CHG0001 
053800* FACULTY-TABLE (INPUT FILE) ORDER.                               CHG0001 
053900* THIS EXPORT GOES OUT IN THE SAME ORDER FAC-TABLE WAS LOADED -
054000* NOT SORTED BY NAME OR BY ASSIGNED-COUNT - SINCE THE PAYROLL
054100* OFFICE MATCHES IT BACK TO ITS OWN EMPLOYEE MASTER BY FACULTY-
054200* ID, NOT BY POSITION, SO THE ORDER ON THIS FILE HAS NEVER
054300* MATTERED TO ANY DOWNSTREAM CONSUMER.
054400 5200-WRITE-FACULTY-FILE.
054500     OPEN OUTPUT MFAC-FILE.
054600     IF NOT MFAC-OK
054700         DISPLAY "MNRPT0012-E UNABLE TO OPEN FACULTY SUMMARY FILE, "
054800             "STATUS = " MFAC-STAT
054900         GO TO 5200-EXIT
055000     END-IF.
055100     PERFORM 5210-WRITE-ONE-FACULTY THRU 5210-EXIT
055200         VARYING FAC-IX FROM 1 BY 1
055300         UNTIL FAC-IX > CTL-FACULTY-COUNT.
055400     CLOSE MFAC-FILE.
055500 5200-EXIT.
055600     EXIT.
055700*     
055800* REQUESTED IS THE FACULTY'S FULL (DEDUPED) REQUEST-SET SIZE, NOT
055900* JUST THE IN-PERIOD SUBSET - PER THE LOADER'S OWN STATISTIC.
056000 5210-WRITE-ONE-FACULTY.
056100     MOVE SPACES TO MFAC-RECORD.
056200     MOVE FAC-ID(FAC-IX)          TO MFAC-FACULTY-ID.
056300     MOVE FAC-NAME(FAC-IX)        TO MFAC-FACULTY-NAME.
056400     MOVE FAC-REQ-COUNT(FAC-IX)   TO MFAC-REQUESTED.
056500     MOVE FAC-DESIRED(FAC-IX)     TO MFAC-DESIRED.
056600     MOVE FAC-ASSIGNED(FAC-IX)    TO MFAC-ASSIGNED.
056700     COMPUTE MFAC-DIFFERENCE = FAC-ASSIGNED(FAC-IX) -
056800         FAC-DESIRED(FAC-IX).
056900     PERFORM 5220-COMPUTE-ONE-FULFILLMENT THRU 5220-EXIT.
057000     WRITE MFAC-RECORD.
057100 5210-EXIT.
057200     EXIT.
057300*     
057400* SCR0190 - ROUNDS HALF-UP TO ONE DECIMAL RATHER THAN TRUNCATING,
057500* SO A FACULTY MEMBER AT EXACTLY 2/3 FULFILLMENT SHOWS 66.7%
057600* INSTEAD OF 66.6% - A SMALL CHANGE, BUT THE DIVISION CHIEF
057700* NOTICED THE TRUNCATED FIGURES NEVER MATCHED HIS OWN HAND
057800* CALCULATIONS AND ASKED FOR THE FIX.
057900 5220-COMPUTE-ONE-FULFILLMENT.
058000     IF FAC-DESIRED(FAC-IX) = ZERO
058100         MOVE ZERO TO MFAC-FULFILLMENT
058200     ELSE
058300         COMPUTE MFAC-FULFILLMENT ROUNDED =
058400             (FAC-ASSIGNED(FAC-IX) / FAC-DESIRED(FAC-IX)) * 100
058500     END-IF.
058600 5220-EXIT.
058700     EXIT.
058800*     
058900* WRITE-NIGHT-FILE - ONE RECORD PER NIGHT IN CALENDAR ORDER,      CHG0001 
059000* WITH THE COMMA-SEPARATED REQUESTER AND ASSIGNED NAME LISTS      CHG0001 
059100* BUILT VIA STRING/POINTER INTO THE WORK AREA.                    CHG0001 
059200 5300-WRITE-NIGHT-FILE.
059300     OPEN OUTPUT MNGT-FILE.
059400     IF NOT MNGT-OK
059500         DISPLAY "MNRPT0013-E UNABLE TO OPEN REQUEST ANALYSIS FILE, "
059600             "STATUS = " MNGT-STAT
059700         GO TO 5300-EXIT
059800     END-IF.
059900     PERFORM 5310-WRITE-ONE-NIGHT THRU 5310-EXIT
060000         VARYING NGT-IX FROM 1 BY 1
060100         UNTIL NGT-IX > CTL-TOTAL-NIGHTS.
060200     CLOSE MNGT-FILE.
060300 5300-EXIT.
060400     EXIT.
060500*     
060600* ONE REQUEST-ANALYSIS RECORD.  MNGT-FILLED-FLAG IS A FIVE-BYTE
060700* "TRUE "/"FALSE" TEXT VALUE RATHER THAN A ONE-BYTE 88-LEVEL
060800* CONDITION, SINCE THIS FIELD LEAVES THE PROGRAM AS EXPORTED
060900* DATA AND HAS TO BE READABLE BY WHATEVER DOWNSTREAM TOOL
061000* PICKS UP MOONNGT, NOT JUST BY ANOTHER COBOL PROGRAM.
061100 5310-WRITE-ONE-NIGHT.
061200     MOVE SPACES TO MNGT-RECORD.
061300     MOVE NGT-DATE(NGT-IX)        TO MNGT-DATE.
061400     MOVE NGT-REQ-COUNT(NGT-IX)   TO MNGT-REQUEST-COUNT.
061500     MOVE NGT-ASSIGNED-CNT(NGT-IX) TO MNGT-ASSIGNED-COUNT.
061600     IF NGT-ASSIGNED-CNT(NGT-IX) >= CTL-COVERAGE-REQ
061700         MOVE "TRUE " TO MNGT-FILLED-FLAG
061800     ELSE
061900         MOVE "FALSE" TO MNGT-FILLED-FLAG
062000     END-IF.
062100     MOVE SPACES TO MNR-NAME-LIST-WORK.
062200     MOVE 1 TO MNR-NAME-POS.
062300     PERFORM 5320-BUILD-REQ-NAME-LIST THRU 5320-EXIT
062400         VARYING MNR-SUB1 FROM 1 BY 1
062500         UNTIL MNR-SUB1 > NGT-REQ-COUNT(NGT-IX).
062600     MOVE MNR-NAME-LIST-TEXT TO MNGT-REQUESTER-NAMES.
062700     MOVE SPACES TO MNR-NAME-LIST-WORK.
062800     MOVE 1 TO MNR-NAME-POS.
062900     PERFORM 5330-BUILD-ASG-NAME-LIST THRU 5330-EXIT
063000         VARYING MNR-SUB1 FROM 1 BY 1
063100         UNTIL MNR-SUB1 > NGT-ASSIGNED-CNT(NGT-IX).
063200     MOVE MNR-NAME-LIST-TEXT TO MNGT-ASSIGNED-NAMES.
063300     WRITE MNGT-RECORD.
063400 5310-EXIT.
063500     EXIT.
063600*     
063700* BUILDS ONE COMMA-SEPARATED NAME ONTO THE REQUESTER LIST VIA
063800* STRING/POINTER - THE LEADING ", " IS ONLY ADDED FROM THE
063900* SECOND NAME ONWARD SO THE LIST NEVER STARTS WITH A STRAY
064000* COMMA.  MNR-NAME-POS IS NOT RESET BETWEEN CALLS WITHIN THE
064100* SAME NIGHT - IT CARRIES FORWARD SO EACH NAME LANDS RIGHT
064200* AFTER THE PREVIOUS ONE.
064300 5320-BUILD-REQ-NAME-LIST.
064400     SET FAC-IX TO NGT-REQUESTER(NGT-IX, MNR-SUB1).
064500     IF MNR-SUB1 > 1
064600         STRING ", " DELIMITED BY SIZE
064700             INTO MNR-NAME-LIST-TEXT
064800             WITH POINTER MNR-NAME-POS
064900     END-IF.
065000     STRING FAC-NAME(FAC-IX) DELIMITED BY SPACE
065100         INTO MNR-NAME-LIST-TEXT
065200         WITH POINTER MNR-NAME-POS.
065300 5320-EXIT.
065400     EXIT.
065500*     
065600* SAME STRING/POINTER TECHNIQUE AS 5320, WALKING NGT-ASSIGNED
065700* INSTEAD OF NGT-REQUESTER - KEPT AS A SEPARATE PARAGRAPH RATHER
065800* THAN SHARED WITH 5320 SINCE THE TWO ARE PERFORMED WITH
065900* DIFFERENT VARYING LIMITS (ASSIGNED-CNT VS REQ-COUNT) FROM TWO
066000* DIFFERENT SPOTS IN 5310.
066100 5330-BUILD-ASG-NAME-LIST.
066200     SET FAC-IX TO NGT-ASSIGNED(NGT-IX, MNR-SUB1).
066300     IF MNR-SUB1 > 1
066400         STRING ", " DELIMITED BY SIZE
066500             INTO MNR-NAME-LIST-TEXT
066600             WITH POINTER MNR-NAME-POS
066700     END-IF.
066800     STRING FAC-NAME(FAC-IX) DELIMITED BY SPACE
066900         INTO MNR-NAME-LIST-TEXT
067000         WITH POINTER MNR-NAME-POS.
067100 5330-EXIT.
067200     EXIT.
067300*     
067400* PRINT-SUMMARY-REPORT - THE END-OF-RUN SYSOUT REPORT.  NO        CHG0001 
067500* CONTROL BREAKS - THIS SHOP'S ONLY TOTALS HERE ARE GRAND         CHG0001 
067600* TOTALS FOR THE WHOLE RUN.                                       CHG0001 
067700* THE UNCOVERED AND PARTIALLY-COVERED BLOCKS ARE SKIPPED
067800* ENTIRELY WHEN THEIR COUNTS ARE ZERO, RATHER THAN BEING
067900* PRINTED WITH A "NONE" LINE, SO A CLEAN RUN'S SYSOUT IS
068000* SHORTER THAN A RUN WITH GAPS - THE DIVISION CHIEF SAID A
068100* SHORT REPORT IS ITS OWN GOOD NEWS AND DID NOT WANT PADDING.
068200 5400-PRINT-SUMMARY-REPORT.
068300     DISPLAY "========================================"
068400         "==============================".
068500     DISPLAY "  MOONLIGHTER NIGHT SCHEDULE OPTIMIZATION SUMMARY".
068600     DISPLAY "========================================"
068700         "==============================".
068800     PERFORM 5410-PRINT-COVERAGE-BLOCK THRU 5410-EXIT.
068900     IF MNR-UNCOVERED > ZERO
069000         PERFORM 5420-PRINT-UNCOVERED-BLOCK THRU 5420-EXIT
069100     END-IF.
069200     IF MNR-PARTIALLY-COVERED > ZERO
069300         PERFORM 5430-PRINT-PARTIAL-BLOCK THRU 5430-EXIT
069400     END-IF.
069500     PERFORM 5440-PRINT-FACULTY-TABLE THRU 5440-EXIT.
069600     PERFORM 5450-PRINT-SATISFACTION-BLOCK THRU 5450-EXIT.
069700     DISPLAY "========================================"
069800         "==============================".
069900 5400-EXIT.
070000     EXIT.
070100*     
070200* COVERAGE METRICS BLOCK.  MOVES EACH RAW ACCUMULATOR INTO ITS
070300* OWN MNR-ED-FIELDS ELEMENT BEFORE THE DISPLAY RATHER THAN
070400* DISPLAYING THE ACCUMULATORS DIRECTLY, SINCE THE RAW COMP
070500* FIELDS CARRY NO ZERO-SUPPRESSION AND WOULD PRINT WITH LEADING
070600* ZEROES THAT CONFUSED THE NIGHT SHIFT CHIEF WHEN THIS REPORT
070700* FIRST WENT OUT.  THE COVERAGE-RATE FIGURE DISPLAYED HERE IS
070800* THE SAME ONE MOVED OUT TO CTL-COVERAGE-RATE FOR MNSCHED, SO
070900* THE SYSOUT AND THE CONTROL-CARD FEEDBACK NEVER DISAGREE.
071000 5410-PRINT-COVERAGE-BLOCK.
071100     MOVE CTL-TOTAL-NIGHTS     TO MNR-ED-NIGHTS.
071200     MOVE MNR-FULLY-COVERED    TO MNR-ED-FULLY.
071300     MOVE MNR-COVERAGE-RATE    TO MNR-ED-RATE.
071400     MOVE MNR-PARTIALLY-COVERED TO MNR-ED-PARTIAL.
071500     MOVE MNR-UNCOVERED        TO MNR-ED-UNCOV.
071600     MOVE MNR-SHIFTS-NEEDED    TO MNR-ED-NEEDED.
071700     MOVE MNR-SHIFTS-FILLED    TO MNR-ED-FILLED.
071800     DISPLAY "TOTAL NIGHTS:        " MNR-ED-NIGHTS.
071900     DISPLAY "FULLY COVERED:       " MNR-ED-FULLY
072000         " (" MNR-ED-RATE "%)".
072100     DISPLAY "PARTIALLY COVERED:   " MNR-ED-PARTIAL.
072200     DISPLAY "UNCOVERED:           " MNR-ED-UNCOV.
072300     DISPLAY "SHIFTS NEEDED:       " MNR-ED-NEEDED.
072400     DISPLAY "SHIFTS FILLED:       " MNR-ED-FILLED.
072500 5410-EXIT.
072600     EXIT.
072700*     
072800* UNCOVERED-NIGHTS BLOCK - FIRST 10 ONLY, THEN A TRAILER LINE.    CHG0006 
072900 5420-PRINT-UNCOVERED-BLOCK.
073000     DISPLAY "UNCOVERED NIGHTS:".
073100     IF MNR-UNCOVERED > 10
073200         MOVE 10 TO MNR-TRUNC-CNT
073300     ELSE
073400         MOVE MNR-UNCOVERED TO MNR-TRUNC-CNT
073500     END-IF.
073600     PERFORM 5421-PRINT-ONE-UNCOV THRU 5421-EXIT
073700         VARYING MNR-SUB1 FROM 1 BY 1
073800         UNTIL MNR-SUB1 > MNR-TRUNC-CNT.
073900     IF MNR-UNCOVERED > 10
074000         COMPUTE MNR-ED-TRUNC = MNR-UNCOVERED - 10
074100         DISPLAY "  ... AND " MNR-ED-TRUNC " MORE"
074200     END-IF.
074300 5420-EXIT.
074400     EXIT.
074500*     
074600* ONE LINE OF THE UNCOVERED LIST, WALKED OFF MNR-FULL-GAP-NGT
074700* RATHER THAN RE-SCANNING NGT-TABLE, SINCE 5010 ALREADY DID THE
074800* CLASSIFICATION WORK ONCE.
074900 5421-PRINT-ONE-UNCOV.
075000     SET NGT-IX TO MNR-FULL-GAP-NGT(MNR-SUB1).
075100     DISPLAY "  " NGT-DATE(NGT-IX).
075200 5421-EXIT.
075300     EXIT.
075400*     
075500* PARTIALLY-COVERED BLOCK - FIRST 5, EACH SHOWING HOW MANY OF     CHG0006 
075600* THE REQUIRED SLOTS WERE FILLED.                                 CHG0006 
075700 5430-PRINT-PARTIAL-BLOCK.
075800     DISPLAY "PARTIALLY COVERED NIGHTS:".
075900     IF MNR-PARTIALLY-COVERED > 5
076000         MOVE 5 TO MNR-TRUNC-CNT
076100     ELSE
076200         MOVE MNR-PARTIALLY-COVERED TO MNR-TRUNC-CNT
076300     END-IF.
076400     PERFORM 5431-PRINT-ONE-PARTIAL THRU 5431-EXIT
076500         VARYING MNR-SUB1 FROM 1 BY 1
076600         UNTIL MNR-SUB1 > MNR-TRUNC-CNT.
076700     IF MNR-PARTIALLY-COVERED > 5
076800         COMPUTE MNR-ED-TRUNC = MNR-PARTIALLY-COVERED - 5
076900         DISPLAY "  ... AND " MNR-ED-TRUNC " MORE"
077000     END-IF.
077100 5430-EXIT.
077200     EXIT.
077300*     
077400* ONE LINE OF THE PARTIAL LIST, SHOWING ASSIGNED-OVER-REQUIRED
077500* SO THE NIGHT SHIFT CHIEF CAN SEE AT A GLANCE HOW SHORT EACH
077600* PARTIALLY-COVERED NIGHT IS WITHOUT CROSS-REFERENCING THE
077700* SCHEDULE EXPORT FILE.
077800 5431-PRINT-ONE-PARTIAL.
077900     SET NGT-IX TO MNR-PARTIAL-GAP-NGT(MNR-SUB1).
078000     MOVE NGT-ASSIGNED-CNT(NGT-IX) TO MNR-ED-ASSIGNED-CNT.
078100     MOVE CTL-COVERAGE-REQ          TO MNR-ED-REQUIRED-CNT.
078200     DISPLAY "  " NGT-DATE(NGT-IX) " (" MNR-ED-ASSIGNED-CNT
078300         "/" MNR-ED-REQUIRED-CNT " FILLED)".
078400 5431-EXIT.
078500     EXIT.
078600*     
078700* FACULTY ASSIGNMENTS TABLE - ROWS IN MNR-FAC-ORDER SEQUENCE,     CHG0001 
078800* I.E. DESCENDING ASSIGNED-NIGHT COUNT.                           CHG0001 
078900 5440-PRINT-FACULTY-TABLE.
079000     DISPLAY "NAME                      REQUESTED   DESIRED  "
079100         " ASSIGNED    DIFF    FULFILL".
079200     DISPLAY "----------------------------------------"
079300         "------------------------------".
079400     PERFORM 5441-PRINT-ONE-FAC-ROW THRU 5441-EXIT
079500         VARYING MNR-SUB1 FROM 1 BY 1
079600         UNTIL MNR-SUB1 > CTL-FACULTY-COUNT.
079700 5440-EXIT.
079800     EXIT.
079900*     
080000* ONE ROW OF THE FACULTY ASSIGNMENTS TABLE, SORTED HEAVIEST-
080100* LOADED FIRST BY MNR-FAC-ORDER.  THE SIGNED DIFF COLUMN LETS A
080200* READER SPOT OVER-ASSIGNED FACULTY (POSITIVE) AND UNDER-
080300* ASSIGNED FACULTY (NEGATIVE) WITHOUT DOING THE SUBTRACTION BY
080400* HAND FROM THE REQUESTED/DESIRED/ASSIGNED COLUMNS.
080500 5441-PRINT-ONE-FAC-ROW.
080600     SET FAC-IX TO MNR-FAC-ORDER(MNR-SUB1).
080700     MOVE FAC-NAME(FAC-IX)     TO MNR-ED-ROW-NAME.
080800     MOVE FAC-REQ-COUNT(FAC-IX) TO MNR-ED-ROW-REQ.
080900     MOVE FAC-DESIRED(FAC-IX)  TO MNR-ED-ROW-DES.
081000     MOVE FAC-ASSIGNED(FAC-IX) TO MNR-ED-ROW-ASG.
081100     COMPUTE MNR-ED-ROW-DIFF = FAC-ASSIGNED(FAC-IX) -
081200         FAC-DESIRED(FAC-IX).
081300     IF FAC-DESIRED(FAC-IX) = ZERO
081400         MOVE ZERO TO MNR-ED-ROW-FULF
081500     ELSE
081600         COMPUTE MNR-ED-ROW-FULF ROUNDED =
081700             (FAC-ASSIGNED(FAC-IX) / FAC-DESIRED(FAC-IX)) * 100
081800     END-IF.
081900     DISPLAY MNR-ED-ROW-NAME " " MNR-ED-ROW-REQ " "
082000         MNR-ED-ROW-DES " " MNR-ED-ROW-ASG " "
082100         MNR-ED-ROW-DIFF "  " MNR-ED-ROW-FULF "%".
082200 5441-EXIT.
082300     EXIT.
082400*     
082500* SATISFACTION BLOCK - THE LAST THING PRINTED BEFORE THE
082600* CLOSING RULE LINE.  TOTAL-DESIRED AND TOTAL-ASSIGNED ARE
082700* SUMMED ACROSS EVERY FACULTY MEMBER IN 5020, NOT RECOMPUTED
082800* HERE, SO THIS PARAGRAPH IS PURE DISPLAY WORK.  OVERALL-
082900* SATISFACTION IS THE SAME RATIO MNSCHED WILL LATER SEE IN
083000* CTL-OVERALL-SATISFACTION - SCR0318 ADDED BOTH AT ONCE SO THE
083100* NUMBER A DEPARTMENT SECRETARY READS OFF THE SYSOUT MATCHES
083200* WHATEVER THE CONTROL CARD REPORTS BACK TO THE SCHEDULER.
083300 5450-PRINT-SATISFACTION-BLOCK.
083400     MOVE MNR-TOTAL-DESIRED       TO MNR-ED-TOT-DESIRED.
083500     MOVE MNR-TOTAL-ASSIGNED      TO MNR-ED-TOT-ASSIGNED.
083600     MOVE MNR-OVERALL-SATISFACTION TO MNR-ED-SATIS.
083700     DISPLAY "TOTAL DESIRED NIGHTS:   " MNR-ED-TOT-DESIRED.
083800     DISPLAY "TOTAL ASSIGNED NIGHTS:  " MNR-ED-TOT-ASSIGNED.
083900     DISPLAY "OVERALL SATISFACTION:   " MNR-ED-SATIS "%".
084000 5450-EXIT.
084100     EXIT.
